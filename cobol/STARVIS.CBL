000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.  STARVIS.
000300AUTHOR. JON SAYLES.
000400INSTALLATION. COBOL DEV CENTER.
000500DATE-WRITTEN. 04/02/87.
000600DATE-COMPILED. 04/02/87.
000700SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*  THIS PROGRAM READS THE ACCEPTED STAR SET BUILT BY STARLOAD
001000*  AND, FOR ONE OBSERVER AND ONE OBSERVATION TIME, COMPUTES THE
001100*  LOCAL HORIZONTAL POSITION (ALTITUDE/AZIMUTH) OF EVERY STAR,
001200*  PLUS ITS RISE, SET AND TRANSIT TIME FOR THAT DATE, AND PRINTS
001300*  THE OBSERVATORY'S VISIBILITY REPORT.  NO TRIG FUNCTIONS EXIST
001400*  IN THIS COMPILER, SO SINE, COSINE, ARCSINE AND ARCCOSINE ARE
001500*  CARRIED AS IN-LINE SERIES PARAGRAPHS AT THE BOTTOM OF THIS
001600*  PROGRAM - SEE THE 960 THROUGH 975 RANGE.
001700*
001800*  MODIFICATION LOG:
001900*  04/02/87  JS   0002  ORIGINAL CODING - ALT/AZ AND REPORT ONLY
002000*  10/19/87  JS   0044  ADDED RISE/SET/TRANSIT CALCULATION
002100*  03/08/89  RTM  0061  ADDED CIRCUMPOLAR / NEVER-VISIBLE CHECK
002200*  07/15/90  JS   0081  ADDED TIME-RANGE SWEEP FOR "EVER VISIBLE"
002300*                       OBSERVING-SESSION PLANNING REQUEST
002400*  02/27/92  RTM  0096  SWITCHED SORT TO DESCENDING ALTITUDE FOR
002500*                       THE CURRENT-VISIBILITY RUN OF THE REPORT
002600*  11/11/94  JS   0112  RAISED STAR TABLE TO 200 ENTRIES TO
002700*                       MATCH STARLOAD
002800*  01/14/98  JS   0139  Y2K REVIEW - TIMESTAMP CARRIES 4-DIGIT
002900*                       YEAR ALREADY, NO CHANGE REQUIRED
003000*  07/22/99  RTM  0142  Y2K SIGN-OFF - STEP CERTIFIED
003100*  05/19/02  JS   0171  CORRECTED TRANSIT-TIME SOLAR/SIDEREAL
003200*                       RATIO, WAS TRUNCATED TO 3 PLACES
003300*  09/03/04  RTM  0193  DEMO-MODE SWITCH ADDED SO THE FULL
003400*                       CATALOG CAN BE PRINTED IN FILE ORDER
003500*  02/11/26  JS   0201  OBSERVING-SESSION SWEEP NOW BUILDS AND
003600*                       SORTS A FULL RESULT TABLE (NAME, ALT/AZ,
003700*                       RISE/SET) INSTEAD OF TWO SCALARS; RISE,
003800*                       SET, TRANSIT AND MAX-ALTITUDE TIMES ARE
003900*                       NOW CARRIED AS FULL Y/M/D H:M:S GROUPS
004000*                       PER THE REVISED OBSERVING-SESSION REQUEST
004050*  02/18/26  RTM  0208  505-EVALUATE-ONE-STAR NO LONGER RUNS
004060*                       660-CALC-TRANSIT-TIME FOR A NEVER-VISIBLE
004070*                       STAR - WAS SETTING RS-TRANSIT-PRESENT ON
004080*                       STARS WITH NO RISE/SET RESULT, WHICH ISN'T
004090*                       RIGHT
004091*  02/25/26  JS   0212  ADDED 646-FORMAT-RA-DEC - BUILDS THE
004092*                       CATALOG RA/DEC DISPLAY STRING (HHHMM,
004093*                       SDDDMM) FOR EACH STAR PER OBSERVATORY
004094*                       CODING STANDARD 4.  DEBUG RUNS (UPSI-0
004095*                       ON) DISPLAY IT; THE PRINTED REPORT
004096*                       STILL CARRIES ALTITUDE/AZIMUTH ONLY
004100*****************************************************************
004200
004300ENVIRONMENT DIVISION.
004400CONFIGURATION SECTION.
004500SOURCE-COMPUTER. IBM-390.
004600OBJECT-COMPUTER. IBM-390.
004700SPECIAL-NAMES.
004800    C01 IS TOP-OF-FORM
004900    CLASS VALID-SIGN-CHAR IS '+', '-', ' '
005000    UPSI-1 ON STATUS IS STARVIS-DEMO-SW
005100           OFF STATUS IS STARVIS-CURRENT-SW
005150    UPSI-0 ON STATUS IS STARVIS-DEBUG-SW
005160           OFF STATUS IS STARVIS-NORMAL-SW.
005200INPUT-OUTPUT SECTION.
005300FILE-CONTROL.
005400    SELECT STAR-WORK
005500    ASSIGN TO STARWORK
005600      FILE STATUS IS SW-CODE.
005700
005800    SELECT VIS-RPT
005900    ASSIGN TO VISRPT
006000      FILE STATUS IS VR-CODE.
006100
006200DATA DIVISION.
006300FILE SECTION.
006400FD  STAR-WORK
006500    RECORDING MODE IS F
006600    LABEL RECORDS ARE STANDARD
006700    RECORD CONTAINS 65 CHARACTERS
006800    BLOCK CONTAINS 0 RECORDS
006900    DATA RECORD IS SW-REC.
007000 01  SW-REC                       PIC X(65).
007100
007200FD  VIS-RPT
007300    RECORDING MODE IS F
007400    LABEL RECORDS ARE STANDARD
007500    RECORD CONTAINS 132 CHARACTERS
007600    BLOCK CONTAINS 0 RECORDS
007700    DATA RECORD IS VR-REC.
007800 01  VR-REC                       PIC X(132).
007900
008000WORKING-STORAGE SECTION.
008100
008200 01  FILE-STATUS-CODES.
008300     05  SW-CODE                  PIC X(2).
008400         88  STAR-WORK-OK                VALUE SPACES.
008500         88  STAR-WORK-EOF                VALUE '10'.
008600     05  VR-CODE                  PIC X(2).
008700         88  VIS-RPT-OK                  VALUE SPACES.
008800
008900 01  MORE-RECORDS-SW              PIC X(1) VALUE SPACE.
009000     88  NO-MORE-RECORDS                 VALUE 'N'.
009100
009200 01  WS-CURRENT-DATE-FIELDS.
009300     05  WS-CURRENT-DATE.
009400         10  WS-CURRENT-YEAR       PIC 9(4).
009500         10  WS-CURRENT-MONTH      PIC 9(2).
009600         10  WS-CURRENT-DAY        PIC 9(2).
009700     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(8).
009800     05  FILLER                    PIC X(01).
009900
010000COPY STARCAT.
010100COPY STARTIME.
010200
010300*****************************************************************
010400*  RUN VALUES - NORMALLY PUNCHED ON A PARM CARD FOR THE STEP,
010500*  HARDCODED HERE PENDING ONE; THIS SHOP HAS NO ON-LINE
010600*  PARAMETER CARD FOR THE STEP YET, SAME CONVENTION AS THE
010700*  FILTER/SORT RUN VALUES IN STARLOAD.
010800*****************************************************************
010900 01  WS-RUN-OBSERVER.
011000     05  WS-RUN-LATITUDE           PIC S9(3)V9(4) VALUE +40.7128.
011100     05  WS-RUN-LONGITUDE          PIC S9(3)V9(4) VALUE -74.0060.
011200     05  WS-RUN-OBS-NAME           PIC X(30) VALUE
011300              'NEW YORK CITY OBSERVATORY'.
011400     05  WS-RUN-TZ-OFFSET          PIC S9(2)V9(2) VALUE +0.00.
011500     05  FILLER                    PIC X(01).
011600
011700 01  WS-RUN-TIMESTAMP.
011800     05  WS-RUN-DATE-GROUP.
011900         10  WS-RUN-YEAR           PIC 9(4) VALUE 2026.
012000         10  WS-RUN-MONTH          PIC 9(2) VALUE 08.
012100         10  WS-RUN-DAY            PIC 9(2) VALUE 10.
012200     05  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP PIC 9(8).
012300     05  WS-RUN-HOUR               PIC 9(2) VALUE 04.
012400     05  WS-RUN-MINUTE             PIC 9(2) VALUE 00.
012500     05  WS-RUN-SECOND             PIC 9(2) VALUE 00.
012600     05  FILLER                    PIC X(01).
012700
012800 01  WS-RUN-MIN-ALTITUDE-GROUP.
012900     05  WS-RUN-MIN-ALTITUDE       PIC S9(3)V9(4) VALUE +0.0000.
013000     05  FILLER                    PIC X(01).
013100
013200*****************************************************************
013300*  JULIAN DAY / SIDEREAL TIME WORK AREA
013400*****************************************************************
013500 01  WS-JULIAN-WORK.
013600     05  WS-JD-YEAR                PIC S9(5) COMP.
013700     05  WS-JD-MONTH               PIC S9(3) COMP.
013800     05  WS-JD-DAY                 PIC S9(3) COMP.
013900     05  WS-JD-FRAC-HOUR           PIC S9(3)V9(6).
014000     05  WS-JD-A                   PIC S9(5) COMP.
014100     05  WS-JD-B                   PIC S9(5) COMP.
014200     05  WS-JD-TERM1               PIC S9(9) COMP.
014300     05  WS-JD-TERM2               PIC S9(9) COMP.
014400     05  WS-JULIAN-DAY             PIC S9(7)V9(6).
014500     05  FILLER                    PIC X(01).
014600 01  WS-JULIAN-WORK-ALT REDEFINES WS-JULIAN-WORK.
014700     05  FILLER                    PIC X(08).
014800     05  WS-JD-FRAC-HOUR-ALT       PIC S9(3)V9(6).
014900     05  FILLER                    PIC X(26).
015000
015100 01  WS-SIDEREAL-WORK.
015200     05  WS-LST-D                  PIC S9(7)V9(6).
015300     05  WS-GMST                   PIC S9(5)V9(6).
015400     05  WS-GMST-RAW               PIC S9(5)V9(6).
015500     05  WS-LOCAL-SID-TIME         PIC S9(3)V9(6).
015600     05  WS-LST-RAW                PIC S9(3)V9(6).
015700     05  WS-MOD24-QUOT             PIC S9(7) COMP.
015800     05  FILLER                    PIC X(01).
015900
016000*****************************************************************
016100*  TRIG UTILITY WORK AREA - SHARED BY THE 960-975 PARAGRAPHS
016200*****************************************************************
016300 01  WS-TRIG-WORK.
016400     05  WS-TRIG-ANGLE             PIC S9(5)V9(6).
016500     05  WS-TRIG-RESULT            PIC S9(3)V9(6).
016600     05  WS-TRIG-REDUCED           PIC S9(5)V9(6).
016700     05  WS-TRIG-RADIANS           PIC S9(3)V9(9) COMP-3.
016800     05  WS-TRIG-TERM              PIC S9(3)V9(9) COMP-3.
016900     05  WS-TRIG-SUM               PIC S9(3)V9(9) COMP-3.
017000     05  WS-TRIG-SQUARE            PIC S9(3)V9(9) COMP-3.
017100     05  WS-TRIG-SIGN-SW           PIC X(01) VALUE '+'.
017200     05  WS-TRIG-N                 PIC S9(3) COMP.
017300     05  FILLER                    PIC X(01).
017400
017500 01  WS-ACOS-WORK.
017600     05  WS-ACOS-TARGET            PIC S9(1)V9(6).
017700     05  WS-ACOS-LOW               PIC S9(5)V9(6).
017800     05  WS-ACOS-HIGH              PIC S9(5)V9(6).
017900     05  WS-ACOS-MID               PIC S9(5)V9(6).
018000     05  WS-ACOS-TRY               PIC S9(1)V9(6).
018100     05  WS-ACOS-ITER              PIC S9(3) COMP.
018200     05  FILLER                    PIC X(01).
018300
018400*****************************************************************
018500*  PER-STAR VISIBILITY WORK AREA - CARRIES THE VISIBILITY INFO
018600*  AND RISE/SET RESULT SHAPES OF THE OBSERVATORY'S SPEC TOGETHER
018700*  SINCE BOTH ARE BUILT FOR THE SAME STAR IN THE SAME PASS.
018800*  02/11/26  JS   0201  RISE/SET/TRANSIT AND MAX-ALTITUDE TIMES
018900*                       WIDENED FROM BARE FRACTIONAL HOURS TO
019000*                       FULL Y/M/D H:M:S GROUPS PER THE REVISED
019100*                       OBSERVING-SESSION REQUEST - SEE TC-
019200*                       HOUR-OUT / TC-MINUTE-OUT BELOW.  THE
019300*                       VI-xxx-TIME NAMES REDEFINE THE RS-xxx
019400*                       STORAGE SINCE BOTH SHAPES ARE THE SAME
019500*                       CLOCK READING FOR ONE STAR ON ONE DATE.
019600*****************************************************************
019700 01  VIS-TABLE.
019800     05  VIS-ENTRY OCCURS 200 TIMES
019900             INDEXED BY VIS-IDX, VIS-IDX-2.
020000         10  VI-OBJECT-NAME       PIC X(20).
020100         10  VI-ALTITUDE          PIC S9(3)V9(4).
020200         10  VI-AZIMUTH           PIC S9(3)V9(4).
020300         10  VI-IS-VISIBLE-SW     PIC X(01).
020400             88  VI-IS-VISIBLE            VALUE 'Y'.
020500         10  RS-MAX-ALTITUDE      PIC S9(3)V9(4).
020600         10  RS-CIRCUMPOLAR-SW    PIC X(01).
020700             88  RS-CIRCUMPOLAR           VALUE 'Y'.
020800         10  RS-NEVER-VISIBLE-SW  PIC X(01).
020900             88  RS-NEVER-VISIBLE         VALUE 'Y'.
021000         10  RS-TRANSIT-TIME.
021100             15  RS-TRN-YEAR      PIC 9(4).
021200             15  RS-TRN-MONTH     PIC 9(2).
021300             15  RS-TRN-DAY       PIC 9(2).
021400             15  RS-TRN-HOUR      PIC 9(2).
021500             15  RS-TRN-MINUTE    PIC 9(2).
021600             15  RS-TRN-SECOND    PIC 9(2).
021700         10  VI-MAX-ALT-TIME REDEFINES RS-TRANSIT-TIME.
021800             15  VI-MAT-YEAR      PIC 9(4).
021900             15  VI-MAT-MONTH     PIC 9(2).
022000             15  VI-MAT-DAY       PIC 9(2).
022100             15  VI-MAT-HOUR      PIC 9(2).
022200             15  VI-MAT-MINUTE    PIC 9(2).
022300             15  VI-MAT-SECOND    PIC 9(2).
022400         10  RS-TRANSIT-PRESENT-SW PIC X(01).
022500             88  RS-TRANSIT-PRESENT       VALUE 'Y'.
022600             88  VI-MAT-PRESENT           VALUE 'Y'.
022700         10  RS-RISE-TIME.
022800             15  RS-RISE-YEAR     PIC 9(4).
022900             15  RS-RISE-MONTH    PIC 9(2).
023000             15  RS-RISE-DAY      PIC 9(2).
023100             15  RS-RISE-HOUR     PIC 9(2).
023200             15  RS-RISE-MINUTE   PIC 9(2).
023300             15  RS-RISE-SECOND   PIC 9(2).
023400         10  VI-RISE-TIME REDEFINES RS-RISE-TIME.
023500             15  VI-RISE-YEAR     PIC 9(4).
023600             15  VI-RISE-MONTH    PIC 9(2).
023700             15  VI-RISE-DAY      PIC 9(2).
023800             15  VI-RISE-HOUR     PIC 9(2).
023900             15  VI-RISE-MINUTE   PIC 9(2).
024000             15  VI-RISE-SECOND   PIC 9(2).
024100         10  RS-RISE-PRESENT-SW   PIC X(01).
024200             88  RS-RISE-PRESENT          VALUE 'Y'.
024300             88  VI-RISE-PRESENT          VALUE 'Y'.
024400         10  RS-SET-TIME.
024500             15  RS-SET-YEAR      PIC 9(4).
024600             15  RS-SET-MONTH     PIC 9(2).
024700             15  RS-SET-DAY       PIC 9(2).
024800             15  RS-SET-HOUR      PIC 9(2).
024900             15  RS-SET-MINUTE    PIC 9(2).
025000             15  RS-SET-SECOND    PIC 9(2).
025100         10  VI-SET-TIME REDEFINES RS-SET-TIME.
025200             15  VI-SET-YEAR      PIC 9(4).
025300             15  VI-SET-MONTH     PIC 9(2).
025400             15  VI-SET-DAY       PIC 9(2).
025500             15  VI-SET-HOUR      PIC 9(2).
025600             15  VI-SET-MINUTE    PIC 9(2).
025700             15  VI-SET-SECOND    PIC 9(2).
025800         10  RS-SET-PRESENT-SW    PIC X(01).
025900             88  RS-SET-PRESENT           VALUE 'Y'.
026000             88  VI-SET-PRESENT           VALUE 'Y'.
026100         10  FILLER               PIC X(01).
026200
026300*****************************************************************
026400*  WORKING FIELDS FOR ONE STAR'S CALCULATION - REFRESHED EACH
026500*  PASS THROUGH THE 600 RANGE
026600*****************************************************************
026700 01  WS-STAR-CALC-WORK.
026800     05  WS-SIN-DEC                PIC S9(1)V9(6).
026900     05  WS-COS-DEC                PIC S9(1)V9(6).
027000     05  WS-SIN-LAT                PIC S9(1)V9(6).
027100     05  WS-COS-LAT                PIC S9(1)V9(6).
027200     05  WS-HOUR-ANGLE             PIC S9(5)V9(4).
027300     05  WS-HOUR-ANGLE-NORM        PIC S9(5)V9(4).
027400     05  WS-SIN-ALT                PIC S9(1)V9(6).
027500     05  WS-COS-ALT                PIC S9(1)V9(6).
027600     05  WS-COS-AZ                 PIC S9(1)V9(6).
027700     05  WS-RAW-ALTITUDE           PIC S9(3)V9(4).
027800     05  WS-RAW-AZIMUTH            PIC S9(3)V9(4).
027900     05  FILLER                    PIC X(01).
027910
027920*****************************************************************
027930*  RA/DEC DISPLAY WORK AREA - 646-FORMAT-RA-DEC.  MINUTES ARE
027940*  TRUNCATED, NOT ROUNDED, FROM THE FRACTIONAL PART PER
027950*  OBSERVATORY CODING STANDARD 4 - THE REMAINDER FIELDS BELOW
027960*  ARE CARRIED ONLY BECAUSE DIVIDE REQUIRES SOMEWHERE TO PUT
027970*  THE LEFTOVER.
027980*****************************************************************
027990 01  WS-RA-DEC-CALC-WORK.
028000     05  WS-RA-INPUT               PIC S9(2)V9(3).
028010     05  WS-RA-HH                  PIC 9(2) COMP.
028020     05  WS-RA-FRAC                PIC S9(2)V9(3).
028030     05  WS-RA-MIN-FULL            PIC S9(2)V9(3).
028040     05  WS-RA-MM                  PIC 9(2) COMP.
028050     05  WS-RA-MM-FRAC             PIC S9(2)V9(3).
028060     05  WS-DEC-INPUT              PIC S9(2)V9(3).
028070     05  WS-DEC-DD                 PIC 9(2) COMP.
028080     05  WS-DEC-FRAC               PIC S9(2)V9(3).
028090     05  WS-DEC-MIN-FULL           PIC S9(2)V9(3).
028100     05  WS-DEC-MM                 PIC 9(2) COMP.
028110     05  WS-DEC-MM-FRAC            PIC S9(2)V9(3).
028120     05  FILLER                    PIC X(01).
028130
028140 01  RA-DEC-DISPLAY-LINE.
028150     05  RA-DISPLAY-HH             PIC 99.
028160     05  FILLER                    PIC X(1) VALUE 'H'.
028170     05  RA-DISPLAY-MM             PIC 99.
028180     05  FILLER                    PIC X(1) VALUE 'M'.
028190     05  FILLER                    PIC X(1) VALUE SPACE.
028200     05  DEC-DISPLAY-SIGN          PIC X(1).
028210     05  DEC-DISPLAY-DD            PIC 99.
028220     05  FILLER                    PIC X(1) VALUE 'D'.
028230     05  DEC-DISPLAY-MM            PIC 99.
028240     05  FILLER                    PIC X(1) VALUE QUOTE.
028250     05  FILLER                    PIC X(01).
028260
028261*****************************************************************
028262*  HOUR-ANGLE-FOR-ALTITUDE HELPER - SHARED BY TRANSIT MAX-ALT
028300*  CHECK AND BY THE RISE/SET CALCULATION (TARGET ALT = -0.5)
028400*****************************************************************
028500 01  WS-HA-FOR-ALT-WORK.
028600     05  HA-TARGET-ALTITUDE        PIC S9(3)V9(4).
028700     05  HA-SIN-TARGET             PIC S9(1)V9(6).
028800     05  HA-COS-H                  PIC S9(1)V9(6).
028900     05  HA-RESULT-DEGREES         PIC S9(3)V9(4).
029000     05  HA-NO-RESULT-SW           PIC X(01).
029100         88  HA-NO-RESULT                  VALUE 'Y'.
029200     05  FILLER                    PIC X(01).
029300
029400 01  WS-TIME-CONVERT-WORK.
029500     05  TC-FRACTIONAL-HOUR        PIC S9(3)V9(6).
029600     05  TC-TRANSIT-HOUR-SAVE      PIC S9(3)V9(6).
029700     05  TC-SAVE-HOUR              PIC 9(2).
029800     05  TC-SAVE-MINUTE            PIC 9(2).
029900     05  TC-SAVE-SECOND            PIC 9(2).
030000     05  TC-HOUR-OUT               PIC 9(2).
030100     05  TC-MINUTE-OUT             PIC 9(2).
030200     05  TC-SECOND-OUT             PIC 9(2).
030300     05  FILLER                    PIC X(01).
030400
030500 01  COUNTERS-AND-ACCUMULATORS.
030600     05  STARS-LOADED              PIC S9(5) COMP.
030700     05  STARS-PRINTED             PIC S9(5) COMP.
030800     05  WS-SORT-I                 PIC S9(5) COMP.
030900     05  WS-SORT-J                 PIC S9(5) COMP.
031000     05  WS-SORT-LIMIT             PIC S9(5) COMP.
031100     05  FILLER                    PIC X(01).
031200
031300*  02/11/26  JS   0201  HOLD FIELDS WIDENED TO MATCH STAR-ENTRY
031400*                       AND VIS-ENTRY, BOTH OF WHICH NOW CARRY A
031500*                       TRAILING FILLER BYTE THE OLD SIZES MISSED
031600 01  WS-SORT-WORK.
031700     05  WS-SWAP-SW                PIC X(01) VALUE 'N'.
031800         88  WS-SWAP                      VALUE 'Y'.
031900     05  WS-SWAP-HOLD-STAR         PIC X(66).
032000     05  WS-SWAP-HOLD-VIS          PIC X(90).
032100     05  WS-SWAP-HOLD-SWEEP        PIC X(66).
032200     05  FILLER                    PIC X(01).
032300
032400*****************************************************************
032500*  SWEEP WORK AREA - U3 "EVER VISIBLE OVER A TIME RANGE" CHECK,
032600*  LOGGED TO THE CONSOLE FOR THE OBSERVING-SESSION PLANNER, NOT
032700*  PART OF THE PRINTED VISIBILITY REPORT ITSELF
032800*****************************************************************
032900 01  WS-SWEEP-WORK.
033000     05  SWEEP-START-HOUR          PIC S9(3)V9(4) VALUE +0.0000.
033100     05  SWEEP-END-HOUR            PIC S9(3)V9(4) VALUE +23.0000.
033200     05  SWEEP-STEP-HOUR           PIC S9(3)V9(4) VALUE +1.0000.
033300     05  SWEEP-SAMPLE-HOUR         PIC S9(3)V9(4).
033400     05  SWEEP-EVER-VISIBLE-SW     PIC X(01).
033500         88  SWEEP-EVER-VISIBLE            VALUE 'Y'.
033600     05  SWEEP-BEST-HOUR           PIC S9(3)V9(4).
033700     05  SWEEP-BEST-ALTITUDE       PIC S9(3)V9(4).
033800     05  SWEEP-BEST-AZIMUTH        PIC S9(3)V9(4).
033900     05  SWEEP-RESULT-COUNT        PIC S9(5) COMP.
034000     05  FILLER                    PIC X(01).
034100
034200*****************************************************************
034300*  SWEEP RESULT TABLE - 02/11/26 JS 0201.  ONE VISIBILITY-INFO-
034400*  SHAPED ENTRY PER STAR THAT CLEARED THE MINIMUM ALTITUDE
034500*  SOMEWHERE IN THE SWEEP WINDOW, CARRYING ITS BEST-SAMPLE
034600*  ALTITUDE/AZIMUTH PLUS THAT DATE'S RISE/SET, SORTED ALTITUDE
034700*  DESCENDING BEFORE IT IS LOGGED FOR THE OBSERVING-SESSION
034800*  PLANNING REQUEST.
034900*****************************************************************
035000 01  SWEEP-RESULT-TABLE.
035100     05  SWEEP-RESULT-ENTRY OCCURS 200 TIMES
035200             INDEXED BY SWP-IDX, SWP-IDX-2.
035300         10  SWP-OBJECT-NAME      PIC X(20).
035400         10  SWP-ALTITUDE         PIC S9(3)V9(4).
035500         10  SWP-AZIMUTH          PIC S9(3)V9(4).
035600         10  SWP-IS-VISIBLE-SW    PIC X(01) VALUE 'Y'.
035700             88  SWP-IS-VISIBLE           VALUE 'Y'.
035800         10  SWP-RISE-TIME.
035900             15  SWP-RISE-YEAR    PIC 9(4).
036000             15  SWP-RISE-MONTH   PIC 9(2).
036100             15  SWP-RISE-DAY     PIC 9(2).
036200             15  SWP-RISE-HOUR    PIC 9(2).
036300             15  SWP-RISE-MINUTE  PIC 9(2).
036400             15  SWP-RISE-SECOND  PIC 9(2).
036500         10  SWP-RISE-PRESENT-SW  PIC X(01).
036600             88  SWP-RISE-PRESENT         VALUE 'Y'.
036700         10  SWP-SET-TIME.
036800             15  SWP-SET-YEAR     PIC 9(4).
036900             15  SWP-SET-MONTH    PIC 9(2).
037000             15  SWP-SET-DAY      PIC 9(2).
037100             15  SWP-SET-HOUR     PIC 9(2).
037200             15  SWP-SET-MINUTE   PIC 9(2).
037300             15  SWP-SET-SECOND   PIC 9(2).
037400         10  SWP-SET-PRESENT-SW   PIC X(01).
037500             88  SWP-SET-PRESENT          VALUE 'Y'.
037600         10  FILLER               PIC X(01).
037700
037800*****************************************************************
037900*  VISIBILITY REPORT LINES - 132 COLUMN PRINT LAYOUT
038000*****************************************************************
038100 01  RPT-TITLE-LINE.
038200     05  FILLER                    PIC X(21) VALUE
038300              'STAR VISIBILITY FROM '.
038400     05  RPT-TITLE-OBSNAME         PIC X(30).
038500     05  FILLER                    PIC X(81) VALUE SPACES.
038600
038700 01  RPT-HEADING-LINE.
038800     05  FILLER                    PIC X(20) VALUE 'STAR'.
038900     05  FILLER                  PIC X(20) VALUE 'CONSTELLATION'.
039000     05  FILLER                    PIC X(8)  VALUE 'MAG'.
039100     05  FILLER                    PIC X(10) VALUE 'ALTITUDE'.
039200     05  FILLER                    PIC X(10) VALUE 'AZIMUTH'.
039300     05  FILLER                    PIC X(4)  VALUE 'VIS'.
039400     05  FILLER                    PIC X(60) VALUE SPACES.
039500
039600 01  RPT-DETAIL-LINE.
039700     05  RPT-DT-NAME               PIC X(20).
039800     05  RPT-DT-CONSTELLATION      PIC X(20).
039900     05  RPT-DT-MAGNITUDE          PIC -Z9.99.
040000     05  FILLER                    PIC X(4) VALUE SPACES.
040100     05  RPT-DT-ALTITUDE           PIC ZZ9.9.
040200     05  FILLER                    PIC X(6) VALUE SPACES.
040300     05  RPT-DT-AZIMUTH            PIC ZZ9.9.
040400     05  FILLER                    PIC X(6) VALUE SPACES.
040500     05  RPT-DT-VISFLAG            PIC X(1).
040600     05  FILLER                    PIC X(55) VALUE SPACES.
040700
040800 01  RPT-TRAILER-LINE.
040900     05  FILLER                    PIC X(17) VALUE
041000              'CALCULATED FOR '.
041100     05  RPT-TR-YEAR               PIC 9(4).
041200     05  FILLER                    PIC X(1) VALUE '-'.
041300     05  RPT-TR-MONTH              PIC 9(2).
041400     05  FILLER                    PIC X(1) VALUE '-'.
041500     05  RPT-TR-DAY                PIC 9(2).
041600     05  FILLER                    PIC X(1) VALUE SPACE.
041700     05  RPT-TR-HOUR               PIC 9(2).
041800     05  FILLER                    PIC X(1) VALUE ':'.
041900     05  RPT-TR-MINUTE             PIC 9(2).
042000     05  FILLER                    PIC X(5) VALUE ' FROM'.
042100     05  FILLER                    PIC X(1) VALUE SPACE.
042200     05  RPT-TR-OBSNAME            PIC X(30).
042300     05  FILLER                    PIC X(60) VALUE SPACES.
042400
042500PROCEDURE DIVISION.
042600    PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
042700    PERFORM 200-LOAD-STAR-TABLE THRU 200-EXIT
042800            UNTIL NO-MORE-RECORDS.
042900    PERFORM 500-EVALUATE-ALL-STARS THRU 500-EXIT.
043000    PERFORM 510-SWEEP-OBSERVING-SESSION THRU 510-EXIT.
043100    PERFORM 540-FILTER-RESULTS THRU 540-EXIT.
043200    IF NOT STARVIS-DEMO-SW
043300        PERFORM 750-SORT-BY-ALTITUDE THRU 750-EXIT
043400    END-IF.
043500    PERFORM 300-WRITE-REPORT-HEADERS THRU 300-EXIT.
043600    PERFORM 550-WRITE-DETAIL-LINES THRU 550-EXIT.
043700    PERFORM 580-WRITE-TRAILER-LINE THRU 580-EXIT.
043800    PERFORM 900-CLEANUP THRU 900-EXIT.
043900    MOVE +0 TO RETURN-CODE.
044000    GOBACK.
044100
044200100-HOUSEKEEPING.
044300    DISPLAY 'STARVIS - HOUSEKEEPING'.
044400    DISPLAY 'STARVIS - RUN DATE REQUESTED: ' WS-RUN-DATE-NUM.
044500    ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
044600    INITIALIZE COUNTERS-AND-ACCUMULATORS, STAR-TABLE, VIS-TABLE,
044700               SWEEP-RESULT-TABLE.
044800    MOVE WS-RUN-LATITUDE        TO OBS-LATITUDE.
044900    MOVE WS-RUN-LONGITUDE       TO OBS-LONGITUDE.
045000    MOVE WS-RUN-OBS-NAME        TO OBS-NAME.
045100    MOVE WS-RUN-TZ-OFFSET       TO OBS-TZ-OFFSET.
045200    MOVE WS-RUN-YEAR            TO TS-YEAR.
045300    MOVE WS-RUN-MONTH           TO TS-MONTH.
045400    MOVE WS-RUN-DAY             TO TS-DAY.
045500    MOVE WS-RUN-HOUR            TO TS-HOUR.
045600    MOVE WS-RUN-MINUTE          TO TS-MINUTE.
045700    MOVE WS-RUN-SECOND          TO TS-SECOND.
045800    OPEN INPUT STAR-WORK.
045900    OPEN OUTPUT VIS-RPT.
046000    IF STAR-WORK-OK OR STAR-WORK-EOF
046100        PERFORM 400-READ-STARWORK THRU 400-EXIT
046200    ELSE
046300        MOVE 'N' TO MORE-RECORDS-SW
046400    END-IF.
046500100-EXIT.
046600    EXIT.
046700
046800200-LOAD-STAR-TABLE.
046900    ADD +1 TO STARS-LOADED.
047000    SET STAR-IDX TO STARS-LOADED.
047100    MOVE SW-REC TO WS-STAR-WORK-REC.
047200    MOVE CAT-NAME                TO ST-NAME(STAR-IDX).
047300    MOVE CAT-RA-HOURS            TO ST-RA-HOURS(STAR-IDX).
047400    MOVE CAT-DEC-DEGREES         TO ST-DEC-DEGREES(STAR-IDX).
047500    MOVE CAT-MAGNITUDE           TO ST-MAGNITUDE(STAR-IDX).
047600    MOVE CAT-SPECTRAL-TYPE       TO ST-SPECTRAL-TYPE(STAR-IDX).
047700    MOVE CAT-CONSTELLATION       TO ST-CONSTELLATION(STAR-IDX).
047800    SET ST-KEEP(STAR-IDX) TO TRUE.
047900    PERFORM 400-READ-STARWORK THRU 400-EXIT.
048000200-EXIT.
048100    EXIT.
048200
048300400-READ-STARWORK.
048400    READ STAR-WORK
048500        AT END
048600        MOVE 'N' TO MORE-RECORDS-SW
048700        GO TO 400-EXIT
048800    END-READ.
048900400-EXIT.
049000    EXIT.
049100
049200*****************************************************************
049300*  500-EVALUATE-ALL-STARS - FOR EVERY LOADED STAR COMPUTE ITS
049400*  CURRENT ALT/AZ (U2) AND ITS RISE/SET/TRANSIT FOR THE RUN DATE
049500*  (U3), THEN THE CIRCUMPOLAR / NEVER-VISIBLE CLASSIFICATION.
049600*****************************************************************
049700500-EVALUATE-ALL-STARS.
049800    PERFORM 505-EVALUATE-ONE-STAR THRU 505-EXIT
049900            VARYING STAR-IDX FROM 1 BY 1
050000            UNTIL STAR-IDX > STARS-LOADED.
050100500-EXIT.
050200    EXIT.
050300
050400505-EVALUATE-ONE-STAR.
050500    SET VIS-IDX TO STAR-IDX.
050600    MOVE ST-NAME(STAR-IDX) TO VI-OBJECT-NAME(VIS-IDX).
050700    PERFORM 620-CALC-JULIAN-DAY THRU 620-EXIT.
050800    PERFORM 630-CALC-SIDEREAL-TIME THRU 630-EXIT.
050900    PERFORM 640-CALC-ALT-AZIMUTH THRU 640-EXIT.
050950    PERFORM 646-FORMAT-RA-DEC THRU 646-EXIT.
050960    IF STARVIS-DEBUG-SW
050970        DISPLAY '505-DEBUG RA/DEC=' RA-DEC-DISPLAY-LINE
050980            ' FOR ' ST-NAME(STAR-IDX)
050990    END-IF.
051000    MOVE WS-RAW-ALTITUDE TO VI-ALTITUDE(VIS-IDX).
051100    IF WS-RAW-ALTITUDE < 0
051200        MOVE 0 TO VI-ALTITUDE(VIS-IDX)
051300    END-IF.
051400    MOVE WS-RAW-AZIMUTH  TO VI-AZIMUTH(VIS-IDX).
051500    IF VI-ALTITUDE(VIS-IDX) > 0
051600        SET VI-IS-VISIBLE(VIS-IDX) TO TRUE
051700    ELSE
051800        MOVE 'N' TO VI-IS-VISIBLE-SW(VIS-IDX)
051900    END-IF.
052000    PERFORM 680-CLASSIFY-VISIBILITY THRU 680-EXIT.
052050    IF RS-NEVER-VISIBLE(VIS-IDX)
052060        MOVE 'N' TO RS-TRANSIT-PRESENT-SW(VIS-IDX)
052070    ELSE
052080        PERFORM 660-CALC-TRANSIT-TIME THRU 660-EXIT
052090    END-IF.
052200    IF NOT RS-NEVER-VISIBLE(VIS-IDX)
052300       AND NOT RS-CIRCUMPOLAR(VIS-IDX)
052400        PERFORM 670-CALC-RISE-SET THRU 670-EXIT
052500    END-IF.
052600505-EXIT.
052700    EXIT.
052800
052900*****************************************************************
053000*  620-CALC-JULIAN-DAY - STANDARD MEEUS ALGORITHM.  NOTE COBOL
053100*  DIVIDE WITHOUT ROUNDED TRUNCATES TOWARD ZERO, WHICH IS ALL
053200*  THE INTEGER DIVISION THIS FORMULA NEEDS SINCE YEAR/MONTH/DAY
053300*  ARE ALWAYS POSITIVE IN THIS SYSTEM.
053400*****************************************************************
053500620-CALC-JULIAN-DAY.
053600    MOVE TS-YEAR  TO WS-JD-YEAR.
053700    MOVE TS-MONTH TO WS-JD-MONTH.
053800    MOVE TS-DAY   TO WS-JD-DAY.
053900    IF WS-JD-MONTH <= 2
054000        SUBTRACT 1 FROM WS-JD-YEAR
054100        ADD 12 TO WS-JD-MONTH
054200    END-IF.
054300    DIVIDE WS-JD-YEAR BY 100 GIVING WS-JD-A.
054400    DIVIDE WS-JD-A BY 4 GIVING WS-JD-B.
054500    COMPUTE WS-JD-B = 2 - WS-JD-A + WS-JD-B.
054600    COMPUTE WS-JD-TERM1 = (365.25 * (WS-JD-YEAR + 4716)).
054700    COMPUTE WS-JD-TERM2 = (30.6001 * (WS-JD-MONTH + 1)).
054800    COMPUTE WS-JD-FRAC-HOUR =
054900            TS-HOUR + (TS-MINUTE / 60) + (TS-SECOND / 3600).
055000    COMPUTE WS-JULIAN-DAY ROUNDED =
055100            WS-JD-TERM1 + WS-JD-TERM2 + WS-JD-DAY + WS-JD-B
055200            - 1524.5 + (WS-JD-FRAC-HOUR / 24).
055300620-EXIT.
055400    EXIT.
055500
055600*****************************************************************
055700*  630-CALC-SIDEREAL-TIME
055800*****************************************************************
055900630-CALC-SIDEREAL-TIME.
056000    COMPUTE WS-LST-D = WS-JULIAN-DAY - 2451545.0.
056100    COMPUTE WS-GMST-RAW ROUNDED =
056200            18.697374558 + (24.06570982441908 * WS-LST-D).
056300*** REDUCE TO [0,24) BY DIVIDE/REMAINDER - A DAY-COUNT LIKE
056400*** WS-LST-D CAN RUN TO THOUSANDS OF DAYS, SO A STEP-BY-24
056500*** SUBTRACTION LOOP IS NOT PRACTICAL HERE.
056600    DIVIDE WS-GMST-RAW BY 24 GIVING WS-MOD24-QUOT
056700            REMAINDER WS-GMST.
056800    IF WS-GMST < 0
056900        ADD 24 TO WS-GMST
057000    END-IF.
057100    COMPUTE WS-LST-RAW ROUNDED =
057200            WS-GMST + (OBS-LONGITUDE / 15).
057300    DIVIDE WS-LST-RAW BY 24 GIVING WS-MOD24-QUOT
057400            REMAINDER WS-LOCAL-SID-TIME.
057500    IF WS-LOCAL-SID-TIME < 0
057600        ADD 24 TO WS-LOCAL-SID-TIME
057700    END-IF.
057800630-EXIT.
057900    EXIT.
058000
058100*****************************************************************
058200*  640-CALC-ALT-AZIMUTH - HA = (LST - RA) * 15 DEGREES, THEN THE
058300*  STANDARD SPHERICAL-TRIG ALT/AZ CONVERSION.
058400*****************************************************************
058500640-CALC-ALT-AZIMUTH.
058600    COMPUTE WS-HOUR-ANGLE =
058700            (WS-LOCAL-SID-TIME - ST-RA-HOURS(STAR-IDX)) * 15.
058800    MOVE WS-HOUR-ANGLE TO WS-HOUR-ANGLE-NORM.
058900    PERFORM 642-NORM-HOUR-ANGLE THRU 642-EXIT
059000            UNTIL WS-HOUR-ANGLE-NORM >= -180
059100               AND WS-HOUR-ANGLE-NORM <= 180.
059200
059300    MOVE ST-DEC-DEGREES(STAR-IDX) TO WS-TRIG-ANGLE.
059400    PERFORM 960-SIN-DEGREES THRU 960-EXIT.
059500    MOVE WS-TRIG-RESULT TO WS-SIN-DEC.
059600    PERFORM 965-COS-DEGREES THRU 965-EXIT.
059700    MOVE WS-TRIG-RESULT TO WS-COS-DEC.
059800
059900    MOVE OBS-LATITUDE TO WS-TRIG-ANGLE.
060000    PERFORM 960-SIN-DEGREES THRU 960-EXIT.
060100    MOVE WS-TRIG-RESULT TO WS-SIN-LAT.
060200    PERFORM 965-COS-DEGREES THRU 965-EXIT.
060300    MOVE WS-TRIG-RESULT TO WS-COS-LAT.
060400
060500    MOVE WS-HOUR-ANGLE-NORM TO WS-TRIG-ANGLE.
060600    PERFORM 965-COS-DEGREES THRU 965-EXIT.
060700    COMPUTE WS-SIN-ALT ROUNDED =
060800            (WS-SIN-DEC * WS-SIN-LAT)
060900          + (WS-COS-DEC * WS-COS-LAT * WS-TRIG-RESULT).
061000    IF WS-SIN-ALT > 1
061100        MOVE 1 TO WS-SIN-ALT
061200    END-IF.
061300    IF WS-SIN-ALT < -1
061400        MOVE -1 TO WS-SIN-ALT
061500    END-IF.
061600    MOVE WS-SIN-ALT TO WS-ACOS-TARGET.
061700    PERFORM 975-ASIN-DEGREES THRU 975-EXIT.
061800    MOVE WS-TRIG-RESULT TO WS-RAW-ALTITUDE.
061900
062000    MOVE WS-RAW-ALTITUDE TO WS-TRIG-ANGLE.
062100    PERFORM 960-SIN-DEGREES THRU 960-EXIT.
062200    MOVE WS-TRIG-RESULT TO WS-SIN-ALT.
062300    PERFORM 965-COS-DEGREES THRU 965-EXIT.
062400    MOVE WS-TRIG-RESULT TO WS-COS-ALT.
062500    IF WS-COS-ALT = 0 OR WS-COS-LAT = 0
062600        MOVE 0 TO WS-RAW-AZIMUTH
062700        GO TO 640-EXIT
062800    END-IF.
062900    COMPUTE WS-COS-AZ ROUNDED =
063000            (WS-SIN-DEC - (WS-SIN-ALT * WS-SIN-LAT))
063100          / (WS-COS-ALT * WS-COS-LAT).
063200    IF WS-COS-AZ > 1
063300        MOVE 1 TO WS-COS-AZ
063400    END-IF.
063500    IF WS-COS-AZ < -1
063600        MOVE -1 TO WS-COS-AZ
063700    END-IF.
063800    MOVE WS-COS-AZ TO WS-ACOS-TARGET.
063900    PERFORM 970-ACOS-DEGREES THRU 970-EXIT.
064000    MOVE WS-TRIG-RESULT TO WS-RAW-AZIMUTH.
064100
064200    MOVE WS-HOUR-ANGLE-NORM TO WS-TRIG-ANGLE.
064300    PERFORM 960-SIN-DEGREES THRU 960-EXIT.
064400    IF WS-TRIG-RESULT > 0
064500        COMPUTE WS-RAW-AZIMUTH = 360 - WS-RAW-AZIMUTH
064600    END-IF.
064700    PERFORM 644-NORM-AZIMUTH THRU 644-EXIT
064800            UNTIL WS-RAW-AZIMUTH >= 0 AND WS-RAW-AZIMUTH < 360.
064900640-EXIT.
065000    EXIT.
065100
065200642-NORM-HOUR-ANGLE.
065300    IF WS-HOUR-ANGLE-NORM < -180
065400        ADD 360 TO WS-HOUR-ANGLE-NORM
065500    ELSE
065600        SUBTRACT 360 FROM WS-HOUR-ANGLE-NORM
065700    END-IF.
065800642-EXIT.
065900    EXIT.
066000
066100644-NORM-AZIMUTH.
066200    IF WS-RAW-AZIMUTH < 0
066300        ADD 360 TO WS-RAW-AZIMUTH
066400    ELSE
066500        SUBTRACT 360 FROM WS-RAW-AZIMUTH
066600    END-IF.
066700644-EXIT.
066800    EXIT.
066810
066815*****************************************************************
066820*  646-FORMAT-RA-DEC - ADDED 02/25/26 - JS - TICKET 0212.
066825*  RA DISPLAYS AS HHHMM (HOURS, THEN MINUTES); DEC DISPLAYS AS
066830*  SIGN-DD-D-MM-QUOTE.  BOTH MINUTES FIELDS ARE TRUNCATED, NOT
066835*  ROUNDED, FROM THE FRACTIONAL DEGREE/HOUR - PER OBSERVATORY
066840*  CODING STANDARD 4 THIS IS A FLAT TRUNCATION, NOT THE ROUND-
066845*  TO-NEAREST-SECOND RULE 490-FORMAT-DMS USES FOR LOCATIONS.
066850*****************************************************************
066855646-FORMAT-RA-DEC.
066860    MOVE ST-RA-HOURS(STAR-IDX) TO WS-RA-INPUT.
066865    DIVIDE WS-RA-INPUT BY 1 GIVING WS-RA-HH
066870            REMAINDER WS-RA-FRAC.
066875    COMPUTE WS-RA-MIN-FULL = WS-RA-FRAC * 60.
066880    DIVIDE WS-RA-MIN-FULL BY 1 GIVING WS-RA-MM
066885            REMAINDER WS-RA-MM-FRAC.
066890    MOVE WS-RA-HH TO RA-DISPLAY-HH.
066895    MOVE WS-RA-MM TO RA-DISPLAY-MM.
066900    MOVE ST-DEC-DEGREES(STAR-IDX) TO WS-DEC-INPUT.
066905    IF WS-DEC-INPUT < 0
066910        MOVE '-' TO DEC-DISPLAY-SIGN
066915        COMPUTE WS-DEC-INPUT = WS-DEC-INPUT * -1
066920    ELSE
066925        MOVE '+' TO DEC-DISPLAY-SIGN
066930    END-IF.
066935    DIVIDE WS-DEC-INPUT BY 1 GIVING WS-DEC-DD
066940            REMAINDER WS-DEC-FRAC.
066945    COMPUTE WS-DEC-MIN-FULL = WS-DEC-FRAC * 60.
066950    DIVIDE WS-DEC-MIN-FULL BY 1 GIVING WS-DEC-MM
066955            REMAINDER WS-DEC-MM-FRAC.
066960    MOVE WS-DEC-DD TO DEC-DISPLAY-DD.
066965    MOVE WS-DEC-MM TO DEC-DISPLAY-MM.
066970646-EXIT.
066975    EXIT.
066980
067000*****************************************************************
067100*  650-CALC-HOUR-ANGLE-FOR-ALT - GENERIC HELPER: GIVEN A TARGET
067200*  ALTITUDE IN HA-TARGET-ALTITUDE, RETURNS THE HOUR ANGLE IN
067300*  HA-RESULT-DEGREES (0-180) OR SETS HA-NO-RESULT.  USED BY THE
067400*  TRANSIT MAX-ALTITUDE TEST AND BY RISE/SET.
067500*****************************************************************
067600650-CALC-HOUR-ANGLE-FOR-ALT.
067700    MOVE 'N' TO HA-NO-RESULT-SW.
067800    IF WS-COS-DEC = 0 OR WS-COS-LAT = 0
067900        SET HA-NO-RESULT TO TRUE
068000        GO TO 650-EXIT
068100    END-IF.
068200    MOVE HA-TARGET-ALTITUDE TO WS-TRIG-ANGLE.
068300    PERFORM 960-SIN-DEGREES THRU 960-EXIT.
068400    MOVE WS-TRIG-RESULT TO HA-SIN-TARGET.
068500    COMPUTE HA-COS-H ROUNDED =
068600            (HA-SIN-TARGET - (WS-SIN-DEC * WS-SIN-LAT))
068700          / (WS-COS-DEC * WS-COS-LAT).
068800    IF HA-COS-H < -1 OR HA-COS-H > 1
068900        SET HA-NO-RESULT TO TRUE
069000        GO TO 650-EXIT
069100    END-IF.
069200    MOVE HA-COS-H TO WS-ACOS-TARGET.
069300    PERFORM 970-ACOS-DEGREES THRU 970-EXIT.
069400    MOVE WS-TRIG-RESULT TO HA-RESULT-DEGREES.
069500650-EXIT.
069600    EXIT.
069700
069800*****************************************************************
069900*  660-CALC-TRANSIT-TIME - RE-RUNS JD/LST AT THE DATE'S MIDNIGHT
070000*  UTC, THEN CONVERTS RA-LST0 TO SOLAR HOURS PAST MIDNIGHT AND ON
070100*  TO A Y/M/D H:M:S TRANSIT TIME FOR THE RUN DATE.
070200*  02/11/26  JS  0201  STORES THE FULL TRANSIT CLOCK TIME, NOT
070300*                      JUST THE BARE FRACTIONAL HOUR, SO THE
070400*                      RISE/SET RESULT RECORD CARRIES A REAL
070500*                      TIMESTAMP AS THE OBSERVING-SESSION REQUEST
070600*                      NOW CALLS FOR.
070700*****************************************************************
070800660-CALC-TRANSIT-TIME.
070900    MOVE TS-HOUR   TO TC-SAVE-HOUR.
071000    MOVE TS-MINUTE TO TC-SAVE-MINUTE.
071100    MOVE TS-SECOND TO TC-SAVE-SECOND.
071200    MOVE 0 TO TS-HOUR.
071300    MOVE 0 TO TS-MINUTE.
071400    MOVE 0 TO TS-SECOND.
071500    PERFORM 620-CALC-JULIAN-DAY THRU 620-EXIT.
071600    PERFORM 630-CALC-SIDEREAL-TIME THRU 630-EXIT.
071700    MOVE TC-SAVE-HOUR   TO TS-HOUR.
071800    MOVE TC-SAVE-MINUTE TO TS-MINUTE.
071900    MOVE TC-SAVE-SECOND TO TS-SECOND.
072000
072100    COMPUTE TC-FRACTIONAL-HOUR =
072200            ST-RA-HOURS(STAR-IDX) - WS-LOCAL-SID-TIME.
072300    PERFORM 665-NORM-FRACTIONAL-HOUR THRU 665-EXIT
072400            UNTIL TC-FRACTIONAL-HOUR >= 0
072500               AND TC-FRACTIONAL-HOUR < 24.
072600    COMPUTE TC-FRACTIONAL-HOUR ROUNDED =
072700            TC-FRACTIONAL-HOUR * (23.934469591 / 24).
072800    MOVE TC-FRACTIONAL-HOUR TO TC-TRANSIT-HOUR-SAVE.
072900
073000    MOVE TS-YEAR  TO RS-TRN-YEAR(VIS-IDX).
073100    MOVE TS-MONTH TO RS-TRN-MONTH(VIS-IDX).
073200    MOVE TS-DAY   TO RS-TRN-DAY(VIS-IDX).
073300    PERFORM 666-FRAC-HOUR-TO-HMS THRU 666-EXIT.
073400    MOVE TC-HOUR-OUT   TO RS-TRN-HOUR(VIS-IDX).
073500    MOVE TC-MINUTE-OUT TO RS-TRN-MINUTE(VIS-IDX).
073600    MOVE TC-SECOND-OUT TO RS-TRN-SECOND(VIS-IDX).
073700    SET RS-TRANSIT-PRESENT(VIS-IDX) TO TRUE.
073800
073900    PERFORM 620-CALC-JULIAN-DAY THRU 620-EXIT.
074000    PERFORM 630-CALC-SIDEREAL-TIME THRU 630-EXIT.
074100660-EXIT.
074200    EXIT.
074300
074400665-NORM-FRACTIONAL-HOUR.
074500    IF TC-FRACTIONAL-HOUR < 0
074600        ADD 24 TO TC-FRACTIONAL-HOUR
074700    ELSE
074800        SUBTRACT 24 FROM TC-FRACTIONAL-HOUR
074900    END-IF.
075000665-EXIT.
075100    EXIT.
075200
075300*****************************************************************
075400*  666-FRAC-HOUR-TO-HMS - 02/11/26 JS 0201.  PEELS A NORMALIZED
075500*  0-24 FRACTIONAL HOUR (IN TC-FRACTIONAL-HOUR) DOWN INTO WHOLE
075600*  HOUR/MINUTE/SECOND COMPONENTS FOR THE TIMESTAMP GROUPS.  THE
075700*  INPUT FIELD IS USED AS SCRATCH AND IS NOT USABLE AFTERWARD -
075800*  CALLERS THAT STILL NEED THE RAW FRACTIONAL HOUR MUST SAVE IT
075900*  FIRST (SEE TC-TRANSIT-HOUR-SAVE IN 660 AND 670).
076000*****************************************************************
076100666-FRAC-HOUR-TO-HMS.
076200    MOVE TC-FRACTIONAL-HOUR TO TC-HOUR-OUT.
076300    COMPUTE TC-FRACTIONAL-HOUR ROUNDED =
076400            (TC-FRACTIONAL-HOUR - TC-HOUR-OUT) * 60.
076500    MOVE TC-FRACTIONAL-HOUR TO TC-MINUTE-OUT.
076600    COMPUTE TC-FRACTIONAL-HOUR ROUNDED =
076700            (TC-FRACTIONAL-HOUR - TC-MINUTE-OUT) * 60.
076800    MOVE TC-FRACTIONAL-HOUR TO TC-SECOND-OUT.
076900666-EXIT.
077000    EXIT.
077100
077200*****************************************************************
077300*  670-CALC-RISE-SET - HORIZON CROSSING AT ALTITUDE -0.5 DEGREES
077400*  (STANDARD REFRACTION ALLOWANCE).  RISE AND SET ARE CARRIED ON
077500*  THE SAME CALENDAR DATE AS THE TRANSIT - THIS SHOP'S OBSERVING
077600*  WINDOW NEVER CROSSES MIDNIGHT, SO THE DAY ROLLOVER CASE DOES
077700*  NOT ARISE.
077800*****************************************************************
077900670-CALC-RISE-SET.
078000    MOVE -0.5 TO HA-TARGET-ALTITUDE.
078100    PERFORM 650-CALC-HOUR-ANGLE-FOR-ALT THRU 650-EXIT.
078200    IF HA-NO-RESULT
078300        MOVE 'N' TO RS-RISE-PRESENT-SW(VIS-IDX)
078400        MOVE 'N' TO RS-SET-PRESENT-SW(VIS-IDX)
078500        GO TO 670-EXIT
078600    END-IF.
078700
078800    MOVE TS-YEAR  TO RS-RISE-YEAR(VIS-IDX).
078900    MOVE TS-MONTH TO RS-RISE-MONTH(VIS-IDX).
079000    MOVE TS-DAY   TO RS-RISE-DAY(VIS-IDX).
079100    COMPUTE TC-FRACTIONAL-HOUR ROUNDED =
079200            TC-TRANSIT-HOUR-SAVE
079300          - ((HA-RESULT-DEGREES / 15) * (23.934469591 / 24)).
079400    PERFORM 665-NORM-FRACTIONAL-HOUR THRU 665-EXIT
079500            UNTIL TC-FRACTIONAL-HOUR >= 0
079600               AND TC-FRACTIONAL-HOUR < 24.
079700    PERFORM 666-FRAC-HOUR-TO-HMS THRU 666-EXIT.
079800    MOVE TC-HOUR-OUT   TO RS-RISE-HOUR(VIS-IDX).
079900    MOVE TC-MINUTE-OUT TO RS-RISE-MINUTE(VIS-IDX).
080000    MOVE TC-SECOND-OUT TO RS-RISE-SECOND(VIS-IDX).
080100    SET RS-RISE-PRESENT(VIS-IDX) TO TRUE.
080200
080300    MOVE TS-YEAR  TO RS-SET-YEAR(VIS-IDX).
080400    MOVE TS-MONTH TO RS-SET-MONTH(VIS-IDX).
080500    MOVE TS-DAY   TO RS-SET-DAY(VIS-IDX).
080600    COMPUTE TC-FRACTIONAL-HOUR ROUNDED =
080700            TC-TRANSIT-HOUR-SAVE
080800          + ((HA-RESULT-DEGREES / 15) * (23.934469591 / 24)).
080900    PERFORM 665-NORM-FRACTIONAL-HOUR THRU 665-EXIT
081000            UNTIL TC-FRACTIONAL-HOUR >= 0
081100               AND TC-FRACTIONAL-HOUR < 24.
081200    PERFORM 666-FRAC-HOUR-TO-HMS THRU 666-EXIT.
081300    MOVE TC-HOUR-OUT   TO RS-SET-HOUR(VIS-IDX).
081400    MOVE TC-MINUTE-OUT TO RS-SET-MINUTE(VIS-IDX).
081500    MOVE TC-SECOND-OUT TO RS-SET-SECOND(VIS-IDX).
081600    SET RS-SET-PRESENT(VIS-IDX)  TO TRUE.
081700670-EXIT.
081800    EXIT.
081900
082000*****************************************************************
082100*  680-CLASSIFY-VISIBILITY - MAX ALTITUDE AT TRANSIT, USING THE
082200*  OBSERVATORY'S OWN FORMULA (NO COS(DEC-LAT) SIMPLIFICATION -
082300*  CARRIED FORWARD EXACTLY AS ORIGINALLY DERIVED).  NEVER-
082400*  VISIBLE IS CHECKED BEFORE CIRCUMPOLAR AND WINS IF BOTH TRIP.
082500*****************************************************************
082600680-CLASSIFY-VISIBILITY.
082700    COMPUTE WS-COS-AZ ROUNDED =
082800            (WS-SIN-DEC * WS-SIN-LAT) + (WS-COS-DEC * WS-COS-LAT).
082900    IF WS-COS-AZ > 1
083000        MOVE 1 TO WS-COS-AZ
083100    END-IF.
083200    IF WS-COS-AZ < -1
083300        MOVE -1 TO WS-COS-AZ
083400    END-IF.
083500    MOVE WS-COS-AZ TO WS-ACOS-TARGET.
083600    PERFORM 975-ASIN-DEGREES THRU 975-EXIT.
083700    MOVE WS-TRIG-RESULT TO RS-MAX-ALTITUDE(VIS-IDX).
083800
083900    MOVE 'N' TO RS-CIRCUMPOLAR-SW(VIS-IDX).
084000    MOVE 'N' TO RS-NEVER-VISIBLE-SW(VIS-IDX).
084100    IF (ST-DEC-DEGREES(STAR-IDX) + OBS-LATITUDE) < -90
084200       OR RS-MAX-ALTITUDE(VIS-IDX) < 0
084300        SET RS-NEVER-VISIBLE(VIS-IDX) TO TRUE
084400    ELSE
084500        IF (ST-DEC-DEGREES(STAR-IDX) + OBS-LATITUDE) > 90
084600            SET RS-CIRCUMPOLAR(VIS-IDX) TO TRUE
084700        END-IF
084800    END-IF.
084900680-EXIT.
085000    EXIT.
085100
085200*****************************************************************
085300*  510-SWEEP-OBSERVING-SESSION - FOR EACH STAR, SAMPLE ALTITUDE
085400*  ACROSS THE NIGHT AT A FIXED STEP AND TRACK WHETHER IT IS EVER
085500*  ABOVE THE MINIMUM, AND AT WHICH SAMPLE IT PEAKED.  THIS FEEDS
085600*  THE OBSERVING-SESSION PLANNING REQUEST, NOT THE PRINTED
085700*  REPORT, SO THE RESULT IS LOGGED TO THE CONSOLE RATHER THAN
085800*  WRITTEN TO VIS-RPT - BUT IT IS STILL A FULL VISIBILITY-INFO-
085900*  SHAPED RECORD PER STAR, SORTED ALTITUDE DESCENDING, NOT JUST
086000*  A PEAK NUMBER.
086100*  02/11/26  JS   0201  NOW BUILDS SWEEP-RESULT-TABLE AND SORTS
086200*                       IT ALTITUDE DESCENDING PER THE REVISED
086300*                       OBSERVING-SESSION REQUEST - SEE 518, 520
086400*                       AND 525 BELOW.
086500*****************************************************************
086600510-SWEEP-OBSERVING-SESSION.
086700    MOVE 0 TO SWEEP-RESULT-COUNT.
086800    PERFORM 512-SWEEP-ONE-STAR THRU 512-EXIT
086900            VARYING STAR-IDX FROM 1 BY 1
087000            UNTIL STAR-IDX > STARS-LOADED.
087100    PERFORM 520-SORT-SWEEP-RESULTS THRU 520-EXIT.
087200    PERFORM 525-DISPLAY-SWEEP-RESULTS THRU 525-EXIT.
087300510-EXIT.
087400    EXIT.
087500
087600512-SWEEP-ONE-STAR.
087700    SET VIS-IDX TO STAR-IDX.
087800    MOVE 'N' TO SWEEP-EVER-VISIBLE-SW.
087900    MOVE -999 TO SWEEP-BEST-ALTITUDE.
088000    MOVE 0    TO SWEEP-BEST-AZIMUTH.
088100    MOVE SWEEP-START-HOUR TO SWEEP-SAMPLE-HOUR.
088200    MOVE TS-HOUR   TO TC-SAVE-HOUR.
088300    MOVE TS-MINUTE TO TC-SAVE-MINUTE.
088400    PERFORM 515-SWEEP-ONE-SAMPLE THRU 515-EXIT
088500            UNTIL SWEEP-SAMPLE-HOUR > SWEEP-END-HOUR.
088600    MOVE TC-SAVE-HOUR   TO TS-HOUR.
088700    MOVE TC-SAVE-MINUTE TO TS-MINUTE.
088800    IF SWEEP-EVER-VISIBLE
088900        PERFORM 518-STORE-SWEEP-RESULT THRU 518-EXIT
089000    END-IF.
089100512-EXIT.
089200    EXIT.
089300
089400515-SWEEP-ONE-SAMPLE.
089500    MOVE SWEEP-SAMPLE-HOUR TO TS-HOUR.
089600    MOVE 0 TO TS-MINUTE.
089700    PERFORM 620-CALC-JULIAN-DAY THRU 620-EXIT.
089800    PERFORM 630-CALC-SIDEREAL-TIME THRU 630-EXIT.
089900    PERFORM 640-CALC-ALT-AZIMUTH THRU 640-EXIT.
090000    IF WS-RAW-ALTITUDE > WS-RUN-MIN-ALTITUDE
090100        SET SWEEP-EVER-VISIBLE TO TRUE
090200    END-IF.
090300    IF WS-RAW-ALTITUDE > SWEEP-BEST-ALTITUDE
090400        MOVE WS-RAW-ALTITUDE   TO SWEEP-BEST-ALTITUDE
090500        MOVE WS-RAW-AZIMUTH    TO SWEEP-BEST-AZIMUTH
090600        MOVE SWEEP-SAMPLE-HOUR TO SWEEP-BEST-HOUR
090700    END-IF.
090800    ADD SWEEP-STEP-HOUR TO SWEEP-SAMPLE-HOUR.
090900515-EXIT.
091000    EXIT.
091100
091200*****************************************************************
091300*  518-STORE-SWEEP-RESULT - 02/11/26 JS 0201.  BUILDS ONE
091400*  VISIBILITY-INFO-SHAPED ENTRY FOR AN "EVER VISIBLE" STAR AT
091500*  ITS BEST SAMPLE, CARRYING ACROSS THAT DATE'S RISE/SET FROM
091600*  THE 500-RANGE RESULT ALREADY SITTING IN VIS-ENTRY(VIS-IDX).
091700*****************************************************************
091800518-STORE-SWEEP-RESULT.
091900    ADD +1 TO SWEEP-RESULT-COUNT.
092000    SET SWP-IDX TO SWEEP-RESULT-COUNT.
092100    MOVE ST-NAME(STAR-IDX)           TO SWP-OBJECT-NAME(SWP-IDX).
092200    MOVE SWEEP-BEST-ALTITUDE         TO SWP-ALTITUDE(SWP-IDX).
092300    MOVE SWEEP-BEST-AZIMUTH          TO SWP-AZIMUTH(SWP-IDX).
092400    SET SWP-IS-VISIBLE(SWP-IDX)      TO TRUE.
092500    MOVE RS-RISE-TIME(VIS-IDX)       TO SWP-RISE-TIME(SWP-IDX).
092600    MOVE RS-RISE-PRESENT-SW(VIS-IDX)
092700                            TO SWP-RISE-PRESENT-SW(SWP-IDX).
092800    MOVE RS-SET-TIME(VIS-IDX)        TO SWP-SET-TIME(SWP-IDX).
092900    MOVE RS-SET-PRESENT-SW(VIS-IDX)
093000                            TO SWP-SET-PRESENT-SW(SWP-IDX).
093100518-EXIT.
093200    EXIT.
093300
093400*****************************************************************
093500*  520-SORT-SWEEP-RESULTS - SAME BUBBLE PATTERN AS 750-SORT-BY-
093600*  ALTITUDE BELOW, APPLIED TO THE SWEEP RESULT TABLE JUST BUILT.
093700*****************************************************************
093800520-SORT-SWEEP-RESULTS.
093900    MOVE SWEEP-RESULT-COUNT TO WS-SORT-LIMIT.
094000    PERFORM 522-SWEEP-SORT-OUTER THRU 522-EXIT
094100            VARYING WS-SORT-I FROM 1 BY 1
094200            UNTIL WS-SORT-I >= WS-SORT-LIMIT.
094300520-EXIT.
094400    EXIT.
094500
094600522-SWEEP-SORT-OUTER.
094700    PERFORM 524-SWEEP-COMPARE-SWAP THRU 524-EXIT
094800            VARYING WS-SORT-J FROM 1 BY 1
094900            UNTIL WS-SORT-J > WS-SORT-LIMIT - WS-SORT-I.
095000522-EXIT.
095100    EXIT.
095200
095300524-SWEEP-COMPARE-SWAP.
095400    SET SWP-IDX   TO WS-SORT-J.
095500    SET SWP-IDX-2 TO WS-SORT-J.
095600    SET SWP-IDX-2 UP BY 1.
095700    MOVE 'N' TO WS-SWAP-SW.
095800    IF SWP-ALTITUDE(SWP-IDX) < SWP-ALTITUDE(SWP-IDX-2)
095900        SET WS-SWAP TO TRUE
096000    END-IF.
096100    IF WS-SWAP
096200        MOVE SWEEP-RESULT-ENTRY(SWP-IDX)   TO WS-SWAP-HOLD-SWEEP
096300        MOVE SWEEP-RESULT-ENTRY(SWP-IDX-2)
096400                                TO SWEEP-RESULT-ENTRY(SWP-IDX)
096500        MOVE WS-SWAP-HOLD-SWEEP
096600                                TO SWEEP-RESULT-ENTRY(SWP-IDX-2)
096700    END-IF.
096800524-EXIT.
096900    EXIT.
097000
097100*****************************************************************
097200*  525-DISPLAY-SWEEP-RESULTS - ONE CONSOLE LINE PER "EVER
097300*  VISIBLE" STAR, ALTITUDE DESCENDING, FOR THE OBSERVING-SESSION
097400*  PLANNING REQUEST.  STILL NOT PART OF THE PRINTED VISIBILITY
097500*  REPORT - SEE THE 510 BANNER ABOVE.
097600*****************************************************************
097700525-DISPLAY-SWEEP-RESULTS.
097800    PERFORM 528-DISPLAY-ONE-SWEEP-RESULT THRU 528-EXIT
097900            VARYING SWP-IDX FROM 1 BY 1
098000            UNTIL SWP-IDX > SWEEP-RESULT-COUNT.
098100525-EXIT.
098200    EXIT.
098300
098400528-DISPLAY-ONE-SWEEP-RESULT.
098500    DISPLAY 'SESSION: ' SWP-OBJECT-NAME(SWP-IDX)
098600            ' ALT=' SWP-ALTITUDE(SWP-IDX)
098700            ' AZ='  SWP-AZIMUTH(SWP-IDX)
098800            ' VIS=' SWP-IS-VISIBLE-SW(SWP-IDX).
098900    IF SWP-RISE-PRESENT(SWP-IDX)
099000        DISPLAY '         RISE=' SWP-RISE-HOUR(SWP-IDX) ':'
099100                SWP-RISE-MINUTE(SWP-IDX)
099200                ' SET=' SWP-SET-HOUR(SWP-IDX) ':'
099300                SWP-SET-MINUTE(SWP-IDX)
099400    ELSE
099500        DISPLAY '         CIRCUMPOLAR OR NEVER VISIBLE THAT DATE'
099600    END-IF.
099700528-EXIT.
099800    EXIT.
099900
100000*****************************************************************
100100*  540-FILTER-RESULTS - KEEP ENTRIES AT OR ABOVE THE MINIMUM
100200*  ALTITUDE (NON-STRICT) WHEN RUNNING THE CURRENT-VISIBILITY
100300*  REPORT; THE DEMO REPORT KEEPS EVERY CATALOG ENTRY.
100400*****************************************************************
100500540-FILTER-RESULTS.
100600    IF STARVIS-DEMO-SW
100700        GO TO 540-EXIT
100800    END-IF.
100900    PERFORM 545-FILTER-ONE-STAR THRU 545-EXIT
101000            VARYING STAR-IDX FROM 1 BY 1
101100            UNTIL STAR-IDX > STARS-LOADED.
101200540-EXIT.
101300    EXIT.
101400
101500545-FILTER-ONE-STAR.
101600    SET VIS-IDX TO STAR-IDX.
101700    IF VI-ALTITUDE(VIS-IDX) < WS-RUN-MIN-ALTITUDE
101800        SET ST-DROP(STAR-IDX) TO TRUE
101900    END-IF.
102000545-EXIT.
102100    EXIT.
102200
102300750-SORT-BY-ALTITUDE.
102400    MOVE STARS-LOADED TO WS-SORT-LIMIT.
102500    PERFORM 752-SORT-OUTER THRU 752-EXIT
102600            VARYING WS-SORT-I FROM 1 BY 1
102700            UNTIL WS-SORT-I >= WS-SORT-LIMIT.
102800750-EXIT.
102900    EXIT.
103000
103100752-SORT-OUTER.
103200    PERFORM 755-COMPARE-AND-SWAP THRU 755-EXIT
103300            VARYING WS-SORT-J FROM 1 BY 1
103400            UNTIL WS-SORT-J > WS-SORT-LIMIT - WS-SORT-I.
103500752-EXIT.
103600    EXIT.
103700
103800755-COMPARE-AND-SWAP.
103900    SET STAR-IDX   TO WS-SORT-J.
104000    SET VIS-IDX    TO WS-SORT-J.
104100    SET STAR-IDX-2 TO WS-SORT-J.
104200    SET STAR-IDX-2 UP BY 1.
104300    SET VIS-IDX-2  TO STAR-IDX-2.
104400    MOVE 'N' TO WS-SWAP-SW.
104500    IF VI-ALTITUDE(VIS-IDX) < VI-ALTITUDE(VIS-IDX-2)
104600        SET WS-SWAP TO TRUE
104700    END-IF.
104800    IF WS-SWAP
104900        MOVE STAR-ENTRY(STAR-IDX)   TO WS-SWAP-HOLD-STAR
105000        MOVE STAR-ENTRY(STAR-IDX-2) TO STAR-ENTRY(STAR-IDX)
105100        MOVE WS-SWAP-HOLD-STAR      TO STAR-ENTRY(STAR-IDX-2)
105200        MOVE VIS-ENTRY(VIS-IDX)     TO WS-SWAP-HOLD-VIS
105300        MOVE VIS-ENTRY(VIS-IDX-2)   TO VIS-ENTRY(VIS-IDX)
105400        MOVE WS-SWAP-HOLD-VIS       TO VIS-ENTRY(VIS-IDX-2)
105500    END-IF.
105600755-EXIT.
105700    EXIT.
105800
105900300-WRITE-REPORT-HEADERS.
106000    MOVE OBS-NAME TO RPT-TITLE-OBSNAME.
106100    WRITE VR-REC FROM RPT-TITLE-LINE.
106200    WRITE VR-REC FROM RPT-HEADING-LINE.
106300300-EXIT.
106400    EXIT.
106500
106600550-WRITE-DETAIL-LINES.
106700    PERFORM 557-WRITE-ONE-DETAIL THRU 557-EXIT
106800            VARYING STAR-IDX FROM 1 BY 1
106900            UNTIL STAR-IDX > STARS-LOADED.
107000550-EXIT.
107100    EXIT.
107200
107300557-WRITE-ONE-DETAIL.
107400    SET VIS-IDX TO STAR-IDX.
107500    IF ST-KEEP(STAR-IDX)
107600        PERFORM 555-BUILD-DETAIL-LINE THRU 555-EXIT
107700        WRITE VR-REC FROM RPT-DETAIL-LINE
107800        ADD +1 TO STARS-PRINTED
107900    END-IF.
108000557-EXIT.
108100    EXIT.
108200
108300555-BUILD-DETAIL-LINE.
108400    MOVE ST-NAME(STAR-IDX)          TO RPT-DT-NAME.
108500    MOVE ST-CONSTELLATION(STAR-IDX) TO RPT-DT-CONSTELLATION.
108600    MOVE ST-MAGNITUDE(STAR-IDX)     TO RPT-DT-MAGNITUDE.
108700    MOVE VI-ALTITUDE(VIS-IDX)       TO RPT-DT-ALTITUDE.
108800    MOVE VI-AZIMUTH(VIS-IDX)        TO RPT-DT-AZIMUTH.
108900    IF VI-IS-VISIBLE(VIS-IDX)
109000        MOVE 'Y' TO RPT-DT-VISFLAG
109100    ELSE
109200        MOVE 'N' TO RPT-DT-VISFLAG
109300    END-IF.
109400555-EXIT.
109500    EXIT.
109600
109700580-WRITE-TRAILER-LINE.
109800    MOVE TS-YEAR   TO RPT-TR-YEAR.
109900    MOVE TS-MONTH  TO RPT-TR-MONTH.
110000    MOVE TS-DAY    TO RPT-TR-DAY.
110100    MOVE TS-HOUR   TO RPT-TR-HOUR.
110200    MOVE TS-MINUTE TO RPT-TR-MINUTE.
110300    MOVE OBS-NAME  TO RPT-TR-OBSNAME.
110400    WRITE VR-REC FROM RPT-TRAILER-LINE.
110500580-EXIT.
110600    EXIT.
110700
110800900-CLEANUP.
110900    DISPLAY 'STARVIS - CLEAN-UP, STARS PRINTED=' STARS-PRINTED.
111000    CLOSE STAR-WORK.
111100    CLOSE VIS-RPT.
111200    DISPLAY 'STARVIS - NORMAL END OF JOB'.
111300900-EXIT.
111400    EXIT.
111500
111600*****************************************************************
111700*  960-SIN-DEGREES - TAYLOR SERIES, RANGE-REDUCED TO (-90,90]
111800*  BEFORE THE SERIES IS APPLIED, SINCE THE SERIES ONLY HOLDS
111900*  ENOUGH DIGITS OF ACCURACY CLOSE TO ZERO RADIANS.  NO TRIG
112000*  FUNCTIONS EXIST IN THIS COMPILER - SEE PROGRAM BANNER.
112100*****************************************************************
112200960-SIN-DEGREES.
112300    MOVE WS-TRIG-ANGLE TO WS-TRIG-REDUCED.
112400    PERFORM 962-REDUCE-ANGLE THRU 962-EXIT
112500            UNTIL WS-TRIG-REDUCED > -180
112600               AND WS-TRIG-REDUCED <= 180.
112700    MOVE '+' TO WS-TRIG-SIGN-SW.
112800    IF WS-TRIG-REDUCED < 0
112900        MOVE '-' TO WS-TRIG-SIGN-SW
113000        COMPUTE WS-TRIG-REDUCED = WS-TRIG-REDUCED * -1
113100    END-IF.
113200    IF WS-TRIG-REDUCED > 90
113300        COMPUTE WS-TRIG-REDUCED = 180 - WS-TRIG-REDUCED
113400    END-IF.
113500    COMPUTE WS-TRIG-RADIANS ROUNDED =
113600            WS-TRIG-REDUCED * 3.14159265359 / 180.
113700    MOVE WS-TRIG-RADIANS TO WS-TRIG-SUM.
113800    MOVE WS-TRIG-RADIANS TO WS-TRIG-TERM.
113900    COMPUTE WS-TRIG-SQUARE ROUNDED =
114000            WS-TRIG-RADIANS * WS-TRIG-RADIANS.
114100    PERFORM 964-SERIES-TERM THRU 964-EXIT
114200            VARYING WS-TRIG-N FROM 1 BY 1 UNTIL WS-TRIG-N > 5.
114300    MOVE WS-TRIG-SUM TO WS-TRIG-RESULT.
114400    IF WS-TRIG-SIGN-SW = '-'
114500        COMPUTE WS-TRIG-RESULT = WS-TRIG-RESULT * -1
114600    END-IF.
114700960-EXIT.
114800    EXIT.
114900
115000962-REDUCE-ANGLE.
115100    IF WS-TRIG-REDUCED <= -180
115200        ADD 360 TO WS-TRIG-REDUCED
115300    ELSE
115400        SUBTRACT 360 FROM WS-TRIG-REDUCED
115500    END-IF.
115600962-EXIT.
115700    EXIT.
115800
115900964-SERIES-TERM.
116000    COMPUTE WS-TRIG-TERM ROUNDED =
116100            WS-TRIG-TERM * WS-TRIG-SQUARE
116200          / ((2 * WS-TRIG-N) * (2 * WS-TRIG-N + 1)) * -1.
116300    ADD WS-TRIG-TERM TO WS-TRIG-SUM.
116400964-EXIT.
116500    EXIT.
116600
116700*****************************************************************
116800*  965-COS-DEGREES - COSINE VIA THE CO-FUNCTION IDENTITY SO THE
116900*  SERIES LOGIC ONLY NEEDS TO LIVE IN ONE PLACE.
117000*****************************************************************
117100965-COS-DEGREES.
117200    COMPUTE WS-TRIG-ANGLE = 90 - WS-TRIG-ANGLE.
117300    PERFORM 960-SIN-DEGREES THRU 960-EXIT.
117400965-EXIT.
117500    EXIT.
117600
117700*****************************************************************
117800*  970-ACOS-DEGREES - BISECTION AGAINST 965-COS-DEGREES.  INPUT
117900*  IS WS-ACOS-TARGET (-1 TO +1), RESULT IN WS-TRIG-RESULT (0-180
118000*  DEGREES), 25 HALVINGS GIVE WELL UNDER A TEN-THOUSANDTH OF A
118100*  DEGREE OF ERROR.
118200*****************************************************************
118300970-ACOS-DEGREES.
118400    MOVE 0   TO WS-ACOS-LOW.
118500    MOVE 180 TO WS-ACOS-HIGH.
118600    PERFORM 972-BISECT-STEP THRU 972-EXIT
118700            VARYING WS-ACOS-ITER FROM 1 BY 1
118800            UNTIL WS-ACOS-ITER > 25.
118900    COMPUTE WS-TRIG-RESULT ROUNDED =
119000            (WS-ACOS-LOW + WS-ACOS-HIGH) / 2.
119100970-EXIT.
119200    EXIT.
119300
119400972-BISECT-STEP.
119500    COMPUTE WS-ACOS-MID ROUNDED =
119600            (WS-ACOS-LOW + WS-ACOS-HIGH) / 2.
119700    MOVE WS-ACOS-MID TO WS-TRIG-ANGLE.
119800    PERFORM 965-COS-DEGREES THRU 965-EXIT.
119900    MOVE WS-TRIG-RESULT TO WS-ACOS-TRY.
120000    IF WS-ACOS-TRY > WS-ACOS-TARGET
120100        MOVE WS-ACOS-MID TO WS-ACOS-LOW
120200    ELSE
120300        MOVE WS-ACOS-MID TO WS-ACOS-HIGH
120400    END-IF.
120500972-EXIT.
120600    EXIT.
120700
120800*****************************************************************
120900*  975-ASIN-DEGREES - ASIN(X) = 90 - ACOS(X), INPUT STILL CARRIED
121000*  IN WS-ACOS-TARGET TO MATCH 970'S CALLING CONVENTION.
121100*****************************************************************
121200975-ASIN-DEGREES.
121300    PERFORM 970-ACOS-DEGREES THRU 970-EXIT.
121400    COMPUTE WS-TRIG-RESULT = 90 - WS-TRIG-RESULT.
121500975-EXIT.
121600    EXIT.
121700
