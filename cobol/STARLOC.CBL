000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.  STARLOC.
000300AUTHOR. R T MOONEY.
000400INSTALLATION. COBOL DEV CENTER.
000500DATE-WRITTEN. 05/11/88.
000600DATE-COMPILED. 05/11/88.
000700SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*  THIS PROGRAM RESOLVES AN OBSERVING-LOCATION REQUEST INTO A
001000*  VALIDATED LATITUDE/LONGITUDE FOR STARVIS.  A REQUEST NAMES A
001100*  KNOWN CITY BY KEY, OR CARRIES A FREE-TEXT COORDINATE PAIR -
001200*  TWO COMMA-JOINED FIELDS, EACH EITHER A PLAIN SIGNED DECIMAL
001300*  NUMBER OR A DEGREE/MINUTE[/SECOND] STRING MARKED WITH D/'/"
001400*  (THIS SHOP'S PRINT CHAIN HAS NO DEGREE-SIGN OR PRIME GLYPHS,
001500*  SO THE LETTER MARKS DOUBLE FOR THEM).  THE REQUEST RECORD
001600*  STILL CARRIES A MODE BYTE TO TELL A CITY KEY FROM A COORDINATE
001700*  STRING, SAME AS THE TRANSACTION-TYPE RECORDS THIS SHOP USES
001800*  ELSEWHERE, BUT THE DECIMAL-VS-DMS CALL IS NO LONGER MADE FOR
001900*  US - THE PROGRAM SCANS THE STRING ITSELF.
002000*
002100*  MODIFICATION LOG:
002200*  05/11/88  RTM  0005  ORIGINAL CODING - CITY TABLE LOOKUP ONLY
002300*  01/09/89  JS   0019  ADDED DECIMAL AND DMS COORDINATE MODES
002400*  08/14/90  RTM  0037  ADDED RANGE VALIDATION AND DISPLAY-NAME
002500*                       BUILD FOR COORDINATE-PAIR REQUESTS
002600*  06/02/92  JS   0058  ADDED ASTRONOMY-SUITABILITY CHECK PER
002700*                       OBSERVATORY SITING STANDARD 2
002800*  04/20/95  RTM  0079  ADDED CLIMATE ZONE AND SKY-NOTE
002900*                       CLASSIFICATION BY LATITUDE BAND
003000*  01/14/98  JS   0101  Y2K REVIEW - NO DATE FIELDS IN THIS STEP,
003100*                       NO CHANGE REQUIRED
003200*  07/22/99  RTM  0102  Y2K SIGN-OFF - STEP CERTIFIED
003300*  02/11/03  JS   0124  CITY TABLE RAISED FROM 20 TO 30 ENTRIES,
003400*                       ALIASES NYC/LA/SF ADDED
003500*  02/18/26  RTM  0207  480-CLASSIFY-LOCATION NOW FORMATS DMS FOR
003600*                       BOTH LATITUDE AND LONGITUDE (WAS LATITUDE
003700*                       ONLY) AND THE RESULT IS WRITTEN TO LOC-RPT
003800*                       ON A NEW DMS LINE - WAS BUILT BUT NEVER
003900*                       PRINTED
004000*  02/25/26  JS   0211  REPLACED THE PRE-SPLIT DECIMAL/DMS MODES
004100*                       WITH A SINGLE FREE-TEXT COORDINATE MODE -
004200*                       THE "FRONT-END EDIT STEP" THE OLD HEADER
004300*                       DESCRIBED WAS NEVER BUILT.  400-READ-
004400*                       REQUEST/350-PROCESS-REQUEST NOW SPLIT THE
004500*                       COMMA-JOINED PAIR AND PARSE EACH HALF AS
004600*                       DECIMAL, THEN DMS, THEN DEG+MIN, PER
004700*                       OBSERVATORY CODING STANDARD 4
004800*****************************************************************
004900
005000ENVIRONMENT DIVISION.
005100CONFIGURATION SECTION.
005200SOURCE-COMPUTER. IBM-390.
005300OBJECT-COMPUTER. IBM-390.
005400SPECIAL-NAMES.
005500    C01 IS TOP-OF-FORM
005600    CLASS VALID-DIRECTION IS 'N', 'S', 'E', 'W', ' '
005700    UPSI-0 ON STATUS IS STARLOC-DEBUG-SW
005800           OFF STATUS IS STARLOC-NORMAL-SW.
005900INPUT-OUTPUT SECTION.
006000FILE-CONTROL.
006100    SELECT LOC-IN
006200    ASSIGN TO LOCIN
006300      FILE STATUS IS LI-CODE.
006400
006500    SELECT LOC-RPT
006600    ASSIGN TO LOCRPT
006700      FILE STATUS IS LR-CODE.
006800
006900DATA DIVISION.
007000FILE SECTION.
007100FD  LOC-IN
007200    RECORDING MODE IS F
007300    LABEL RECORDS ARE STANDARD
007400    RECORD CONTAINS 80 CHARACTERS
007500    BLOCK CONTAINS 0 RECORDS
007600    DATA RECORD IS LOC-REQUEST.
007700*****************************************************************
007800*  LR-MODE-COORD REQUESTS CARRY THE RAW COORDINATE STRING EXACTLY
007900*  AS KEYED - "LAT-TEXT,LON-TEXT" - FOR 430-PARSE-COORD-TEXT TO
008000*  SPLIT AND SCAN.  THE OLD LR-LAT-GROUP/LR-LON-GROUP PRE-SPLIT
008100*  NUMERIC FIELDS ARE GONE - NOTHING UPSTREAM OF THIS STEP EVER
008200*  BUILT THEM.
008300*****************************************************************
008400 01  LOC-REQUEST.
008500     05  LR-MODE                  PIC X(01).
008600         88  LR-MODE-CITY                 VALUE 'C'.
008700         88  LR-MODE-COORD                VALUE 'D'.
008800     05  LR-CITY-KEY               PIC X(20).
008900     05  LR-COORD-TEXT             PIC X(58).
009000     05  FILLER                    PIC X(01).
009100 01  LOC-REQUEST-ALT REDEFINES LOC-REQUEST PIC X(80).
009200
009300FD  LOC-RPT
009400    RECORDING MODE IS F
009500    LABEL RECORDS ARE STANDARD
009600    RECORD CONTAINS 80 CHARACTERS
009700    BLOCK CONTAINS 0 RECORDS
009800    DATA RECORD IS LOC-REC.
009900 01  LOC-REC                       PIC X(80).
010000
010100WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  LI-CODE                   PIC X(2).
010500         88  LOC-IN-OK                    VALUE SPACES.
010600         88  LOC-IN-EOF                   VALUE '10'.
010700     05  LR-CODE                   PIC X(2).
010800         88  LOC-RPT-OK                   VALUE SPACES.
010900
011000 01  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
011100     88  NO-MORE-RECORDS                  VALUE 'N'.
011200
011300COPY STARTIME.
011400
011500*****************************************************************
011600*  CITY LOOKUP TABLE - REPRESENTATIVE SUBSET OF THE OBSERVATORY'S
011700*  FULL ~70-CITY MASTER LIST, ONE PER CONTINENT GROUP PLUS THE
011800*  THREE SHORT-CODE ALIASES (NYC/LA/SF).  KEPT IN ASCENDING KEY
011900*  ORDER FOR SEARCH ALL, SAME AS EVERY OTHER LOOKUP TABLE THIS
012000*  SHOP BUILDS.
012100*****************************************************************
012200 01  CITY-TABLE.
012300     05  CITY-ENTRY OCCURS 30 TIMES
012400             ASCENDING KEY IS CT-KEY
012500             INDEXED BY CITY-IDX.
012600         10  CT-KEY                PIC X(20).
012700         10  CT-COORD-GROUP.
012800             15  CT-LATITUDE       PIC S9(3)V9(4).
012900             15  CT-LONGITUDE      PIC S9(3)V9(4).
013000         10  CT-COORD-ALT REDEFINES CT-COORD-GROUP
013100                                   PIC X(16).
013200         10  CT-DISPLAY-NAME       PIC X(30).
013300         10  FILLER                PIC X(01).
013400
013500 01  WS-SCAN-WORK.
013600     05  WS-CITY-SEARCH            PIC X(20).
013700     05  FILLER                    PIC X(01).
013800
013900 01  WS-COORD-WORK.
014000     05  WS-LAT-VALUE              PIC S9(3)V9(4).
014100     05  WS-LON-VALUE              PIC S9(3)V9(4).
014200     05  WS-DISPLAY-NAME           PIC X(40).
014300     05  WS-LOC-ERROR-SW           PIC X(01) VALUE 'N'.
014400         88  WS-LOC-ERROR                  VALUE 'Y'.
014500     05  WS-LOC-ERROR-MSG          PIC X(40) VALUE SPACES.
014600     05  FILLER                    PIC X(01).
014700 01  WS-COORD-WORK-ALT REDEFINES WS-COORD-WORK.
014800     05  FILLER                    PIC X(08).
014900     05  WS-LON-VALUE-ALT          PIC S9(3)V9(4).
015000     05  FILLER                    PIC X(72).
015100
015200*****************************************************************
015300*  COORDINATE-STRING SPLIT WORK AREA - 430-PARSE-COORD-TEXT SPLITS
015400*  LR-COORD-TEXT ON THE COMMA BEFORE HANDING EACH HALF OFF TO
015500*  434-PARSE-ONE-COORD.
015600*****************************************************************
015700 01  WS-COORD-SCAN-WORK.
015800     05  WS-COMMA-POS              PIC 9(3) COMP.
015900     05  WS-SCAN-IDX               PIC 9(3) COMP.
016000     05  WS-PART-LAT-TEXT          PIC X(29).
016100     05  WS-PART-LAT-LEN           PIC 9(3) COMP.
016200     05  WS-PART-LON-TEXT          PIC X(29).
016300     05  WS-PART-LON-LEN           PIC 9(3) COMP.
016400     05  FILLER                    PIC X(01).
016500
016600*****************************************************************
016700*  PER-PART COORDINATE PARSE WORK AREA - 434 TRIES 436-TRY-DECIMAL
016800*  THEN 438-TRY-DMS-OR-DEGMIN AGAINST WHICHEVER PART THE DRIVER
016900*  LOADED INTO WS-CP-TEXT/WS-CP-LEN, PER OBSERVATORY CODING
017000*  STANDARD 4.
017100*****************************************************************
017200 01  WS-COORD-PARSE-WORK.
017300     05  WS-CP-TEXT                PIC X(29).
017400     05  WS-CP-LEN                 PIC 9(3) COMP.
017500     05  WS-CP-IDX                 PIC 9(3) COMP.
017600     05  WS-CP-CHAR                PIC X(01).
017700     05  WS-CP-VALUE               PIC S9(3)V9(4).
017800     05  WS-CP-OK-SW               PIC X(01) VALUE 'N'.
017900         88  WS-CP-OK                      VALUE 'Y'.
018000     05  WS-CP-BAD-CHAR-SW         PIC X(01) VALUE 'N'.
018100         88  WS-CP-BAD-CHAR                VALUE 'Y'.
018200     05  FILLER                    PIC X(01).
018300
018400*****************************************************************
018500*  D/M/S MARKER-SCAN WORK AREA - USED ONLY BY 438-TRY-DMS-OR-
018600*  DEGMIN.  THE MARKER LETTERS D, M AND S (AND THE APOSTROPHE/
018700*  QUOTE ALTERNATES) STAND IN FOR DEGREE, PRIME AND DOUBLE-PRIME -
018800*  THIS SHOP'S PRINT CHAIN HAS NEVER CARRIED THOSE GLYPHS.
018900*****************************************************************
019000 01  WS-DMS-SCAN-WORK.
019100     05  WS-DMS-D-POS              PIC 9(3) COMP.
019200     05  WS-DMS-M-POS              PIC 9(3) COMP.
019300     05  WS-DMS-REM-LEN            PIC 9(3) COMP.
019400     05  WS-DMS-DEGREES-VAL        PIC S9(3)V9(4).
019500     05  WS-DMS-MINUTES-VAL        PIC S9(3)V9(4).
019600     05  WS-DMS-SECONDS-VAL        PIC S9(3)V9(4).
019700     05  WS-DMS-DIRECTION          PIC X(01) VALUE SPACE.
019800     05  WS-DMS-NEGATIVE-SW        PIC X(01) VALUE 'N'.
019900         88  WS-DMS-NEGATIVE               VALUE 'Y'.
020000     05  FILLER                    PIC X(01).
020100
020200*****************************************************************
020300*  DIGIT-ACCUMULATION WORK AREA - 439-PARSE-SIGNED-NUMBER BUILDS
020400*  A SIGNED-DECIMAL VALUE FROM WS-NP-TEXT ONE CHARACTER AT A TIME.
020500*  FUNCTION NUMVAL IS NOT USED ON THIS STEP - SAME HOUSE RULE AS
020600*  EVERY OTHER NUMERIC-EDIT ROUTINE IN THIS SYSTEM.
020700*****************************************************************
020800 01  WS-NUM-PARSE-WORK.
020900     05  WS-NP-TEXT                PIC X(29).
021000     05  WS-NP-LEN                 PIC 9(3) COMP.
021100     05  WS-NP-IDX                 PIC 9(3) COMP.
021200     05  WS-NP-DIGIT               PIC X(01).
021300     05  WS-NP-DIGIT-VALUE         PIC 9(01).
021400     05  WS-NP-ACCUM               PIC S9(5)V9(4).
021500     05  WS-NP-FRAC-DIVISOR        PIC S9(5)V9(4).
021600     05  WS-NP-SEEN-POINT-SW       PIC X(01) VALUE 'N'.
021700         88  WS-NP-SEEN-POINT              VALUE 'Y'.
021800     05  WS-NP-NEGATIVE-SW         PIC X(01) VALUE 'N'.
021900         88  WS-NP-NEGATIVE                VALUE 'Y'.
022000     05  WS-NP-BAD-SW              PIC X(01) VALUE 'N'.
022100         88  WS-NP-BAD                     VALUE 'Y'.
022200     05  WS-NP-RESULT              PIC S9(3)V9(4).
022300     05  FILLER                    PIC X(01).
022400
022500*****************************************************************
022600*  ASTRONOMY SUITABILITY / CLASSIFICATION WORK AREA
022700*****************************************************************
022800 01  WS-CLASSIFY-WORK.
022900     05  WS-ABS-LAT                PIC S9(3)V9(4).
023000     05  WS-ABS-LON                PIC S9(3)V9(4).
023100     05  WS-SUITABLE-SW            PIC X(01) VALUE 'Y'.
023200         88  WS-SUITABLE                   VALUE 'Y'.
023300     05  WS-HEMISPHERE-NS          PIC X(10).
023400     05  WS-HEMISPHERE-EW          PIC X(10).
023500     05  WS-CLIMATE-ZONE           PIC X(20).
023600     05  WS-SKY-NOTE               PIC X(40).
023700     05  FILLER                    PIC X(01).
023800
023900*****************************************************************
024000*  DMS DISPLAY FORMAT WORK AREA
024100*****************************************************************
024200 01  WS-DMS-WORK.
024300     05  DMS-INPUT-VALUE           PIC S9(3)V9(4).
024400     05  DMS-ABS-VALUE             PIC S9(3)V9(4).
024500     05  DMS-DEGREES               PIC 9(3) COMP.
024600     05  DMS-FRAC-DEGREES          PIC S9(3)V9(4).
024700     05  DMS-MINUTES-FULL          PIC S9(3)V9(4).
024800     05  DMS-MINUTES               PIC 9(2) COMP.
024900     05  DMS-FRAC-MINUTES          PIC S9(3)V9(4).
025000     05  DMS-SECONDS               PIC 9(2)V9(2).
025100     05  DMS-SUFFIX                PIC X(01).
025200     05  WS-DMS-LAT-TEXT           PIC X(14).
025300     05  WS-DMS-LON-TEXT           PIC X(14).
025400     05  FILLER                    PIC X(01).
025500
025600 01  DMS-DISPLAY-LINE.
025700     05  DMS-DL-DEGREES            PIC ZZ9.
025800     05  FILLER                    PIC X(1) VALUE 'D'.
025900     05  DMS-DL-MINUTES            PIC 99.
026000     05  FILLER                    PIC X(1) VALUE QUOTE.
026100     05  DMS-DL-SECONDS            PIC 99.99.
026200     05  FILLER                    PIC X(1) VALUE '"'.
026300     05  DMS-DL-SUFFIX             PIC X(1).
026400     05  FILLER                    PIC X(59) VALUE SPACES.
026500
026600*****************************************************************
026700*  LOCATION REPORT LINES
026800*****************************************************************
026900 01  RPT-RESULT-LINE.
027000     05  FILLER                    PIC X(11) VALUE 'LOCATION - '.
027100     05  RPT-DISPLAY-NAME          PIC X(40).
027200     05  FILLER                    PIC X(1) VALUE SPACE.
027300     05  RPT-HEMISPHERE-NS         PIC X(10).
027400     05  FILLER                    PIC X(1) VALUE SPACE.
027500     05  RPT-HEMISPHERE-EW         PIC X(10).
027600     05  FILLER                    PIC X(17) VALUE SPACES.
027700
027800 01  RPT-CLASSIFY-LINE.
027900     05  FILLER                    PIC X(8) VALUE 'CLIMATE='.
028000     05  RPT-CLIMATE-ZONE          PIC X(20).
028100     05  FILLER                    PIC X(6) VALUE 'NOTE: '.
028200     05  RPT-SKY-NOTE              PIC X(40).
028300     05  FILLER                    PIC X(6) VALUE SPACES.
028400
028500 01  RPT-DMS-LINE.
028600     05  FILLER                    PIC X(8) VALUE 'LAT DMS='.
028700     05  RPT-DMS-LAT               PIC X(14).
028800     05  FILLER                    PIC X(2) VALUE SPACES.
028900     05  FILLER                    PIC X(8) VALUE 'LON DMS='.
029000     05  RPT-DMS-LON               PIC X(14).
029100     05  FILLER                    PIC X(34) VALUE SPACES.
029200
029300 01  RPT-ERROR-LINE.
029400     05  FILLER                    PIC X(7) VALUE 'ERROR: '.
029500     05  RPT-ERROR-MSG             PIC X(40).
029600     05  FILLER                    PIC X(33) VALUE SPACES.
029700
029800 01  COUNTERS-AND-ACCUMULATORS.
029900     05  REQUESTS-READ             PIC S9(5) COMP.
030000     05  REQUESTS-RESOLVED         PIC S9(5) COMP.
030100     05  REQUESTS-REJECTED         PIC S9(5) COMP.
030200     05  FILLER                    PIC X(01).
030300
030400PROCEDURE DIVISION.
030500    PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
030600    PERFORM 400-READ-REQUEST THRU 400-EXIT.
030700    PERFORM 350-PROCESS-REQUEST THRU 350-EXIT
030800            UNTIL NO-MORE-RECORDS.
030900    PERFORM 900-CLEANUP THRU 900-EXIT.
031000    MOVE +0 TO RETURN-CODE.
031100    GOBACK.
031200
031300100-HOUSEKEEPING.
031400    DISPLAY 'STARLOC - HOUSEKEEPING'.
031500    INITIALIZE COUNTERS-AND-ACCUMULATORS, CITY-TABLE.
031600    PERFORM 210-LOAD-CITY-TABLE THRU 210-EXIT.
031700    OPEN INPUT LOC-IN.
031800    OPEN OUTPUT LOC-RPT.
031900100-EXIT.
032000    EXIT.
032100
032200*****************************************************************
032300*  210-LOAD-CITY-TABLE - ONE CONTINENT-GROUP CITY PLUS THE THREE
032400*  SHORT ALIASES FOR THE MAJOR US METRO AREAS.  A FULLER TABLE
032500*  WOULD CARRY ALL ~70 ENTRIES; THIS SUBSET IS DOCUMENTED AS A
032600*  TRUNCATION PER OBSERVATORY STANDARD 2, SECTION 4.
032700*****************************************************************
032800210-LOAD-CITY-TABLE.
032900    SET CITY-IDX TO 1.
033000    MOVE 'BEIJING'             TO CT-KEY(CITY-IDX).
033100    MOVE +39.9042               TO CT-LATITUDE(CITY-IDX).
033200    MOVE -116.4074              TO CT-LONGITUDE(CITY-IDX).
033300    MOVE 'BEIJING, CHINA'       TO CT-DISPLAY-NAME(CITY-IDX).
033400    SET CITY-IDX UP BY 1.
033500    MOVE 'CAIRO'                TO CT-KEY(CITY-IDX).
033600    MOVE +30.0444                TO CT-LATITUDE(CITY-IDX).
033700    MOVE +31.2357                TO CT-LONGITUDE(CITY-IDX).
033800    MOVE 'CAIRO, EGYPT'          TO CT-DISPLAY-NAME(CITY-IDX).
033900    SET CITY-IDX UP BY 1.
034000    MOVE 'CAPE TOWN'             TO CT-KEY(CITY-IDX).
034100    MOVE -33.9249                 TO CT-LATITUDE(CITY-IDX).
034200    MOVE +18.4241                 TO CT-LONGITUDE(CITY-IDX).
034300    MOVE 'CAPE TOWN, SOUTH AFRICA' TO CT-DISPLAY-NAME(CITY-IDX).
034400    SET CITY-IDX UP BY 1.
034500    MOVE 'LA'                     TO CT-KEY(CITY-IDX).
034600    MOVE +34.0522                 TO CT-LATITUDE(CITY-IDX).
034700    MOVE -118.2437                TO CT-LONGITUDE(CITY-IDX).
034800    MOVE 'LOS ANGELES, CA'        TO CT-DISPLAY-NAME(CITY-IDX).
034900    SET CITY-IDX UP BY 1.
035000    MOVE 'LONDON'                 TO CT-KEY(CITY-IDX).
035100    MOVE +51.5074                 TO CT-LATITUDE(CITY-IDX).
035200    MOVE -0.1278                  TO CT-LONGITUDE(CITY-IDX).
035300    MOVE 'LONDON, UNITED KINGDOM' TO CT-DISPLAY-NAME(CITY-IDX).
035400    SET CITY-IDX UP BY 1.
035500    MOVE 'LOS ANGELES'            TO CT-KEY(CITY-IDX).
035600    MOVE +34.0522                 TO CT-LATITUDE(CITY-IDX).
035700    MOVE -118.2437                TO CT-LONGITUDE(CITY-IDX).
035800    MOVE 'LOS ANGELES, CA'        TO CT-DISPLAY-NAME(CITY-IDX).
035900    SET CITY-IDX UP BY 1.
036000    MOVE 'MCMURDO'                TO CT-KEY(CITY-IDX).
036100    MOVE -77.8419                 TO CT-LATITUDE(CITY-IDX).
036200    MOVE +166.6863                TO CT-LONGITUDE(CITY-IDX).
036300    MOVE 'MCMURDO STATION, ANTARC' TO CT-DISPLAY-NAME(CITY-IDX).
036400    SET CITY-IDX UP BY 1.
036500    MOVE 'NEW YORK'               TO CT-KEY(CITY-IDX).
036600    MOVE +40.7128                 TO CT-LATITUDE(CITY-IDX).
036700    MOVE -74.0060                 TO CT-LONGITUDE(CITY-IDX).
036800    MOVE 'NEW YORK, NY'           TO CT-DISPLAY-NAME(CITY-IDX).
036900    SET CITY-IDX UP BY 1.
037000    MOVE 'NYC'                    TO CT-KEY(CITY-IDX).
037100    MOVE +40.7128                 TO CT-LATITUDE(CITY-IDX).
037200    MOVE -74.0060                 TO CT-LONGITUDE(CITY-IDX).
037300    MOVE 'NEW YORK, NY'           TO CT-DISPLAY-NAME(CITY-IDX).
037400    SET CITY-IDX UP BY 1.
037500    MOVE 'PARIS'                  TO CT-KEY(CITY-IDX).
037600    MOVE +48.8566                 TO CT-LATITUDE(CITY-IDX).
037700    MOVE +2.3522                  TO CT-LONGITUDE(CITY-IDX).
037800    MOVE 'PARIS, FRANCE'          TO CT-DISPLAY-NAME(CITY-IDX).
037900    SET CITY-IDX UP BY 1.
038000    MOVE 'RIO DE JANEIRO'         TO CT-KEY(CITY-IDX).
038100    MOVE -22.9068                 TO CT-LATITUDE(CITY-IDX).
038200    MOVE -43.1729                 TO CT-LONGITUDE(CITY-IDX).
038300    MOVE 'RIO DE JANEIRO, BRAZIL' TO CT-DISPLAY-NAME(CITY-IDX).
038400    SET CITY-IDX UP BY 1.
038500    MOVE 'SF'                     TO CT-KEY(CITY-IDX).
038600    MOVE +37.7749                 TO CT-LATITUDE(CITY-IDX).
038700    MOVE -122.4194                TO CT-LONGITUDE(CITY-IDX).
038800    MOVE 'SAN FRANCISCO, CA'      TO CT-DISPLAY-NAME(CITY-IDX).
038900    SET CITY-IDX UP BY 1.
039000    MOVE 'SAN FRANCISCO'          TO CT-KEY(CITY-IDX).
039100    MOVE +37.7749                 TO CT-LATITUDE(CITY-IDX).
039200    MOVE -122.4194                TO CT-LONGITUDE(CITY-IDX).
039300    MOVE 'SAN FRANCISCO, CA'      TO CT-DISPLAY-NAME(CITY-IDX).
039400    SET CITY-IDX UP BY 1.
039500    MOVE 'SYDNEY'                 TO CT-KEY(CITY-IDX).
039600    MOVE -33.8688                 TO CT-LATITUDE(CITY-IDX).
039700    MOVE +151.2093                TO CT-LONGITUDE(CITY-IDX).
039800    MOVE 'SYDNEY, AUSTRALIA'      TO CT-DISPLAY-NAME(CITY-IDX).
039900    SET CITY-IDX UP BY 1.
040000    MOVE 'TOKYO'                  TO CT-KEY(CITY-IDX).
040100    MOVE +35.6762                 TO CT-LATITUDE(CITY-IDX).
040200    MOVE +139.6503                TO CT-LONGITUDE(CITY-IDX).
040300    MOVE 'TOKYO, JAPAN'           TO CT-DISPLAY-NAME(CITY-IDX).
040400*** REMAINING TABLE SLOTS LEFT AT INITIALIZED SPACES/ZEROS -
040500*** SEARCH ALL STOPS AT THE HIGH KEY VALUE SO BLANK TRAILING
040600*** ENTRIES NEVER MATCH A REAL REQUEST.
040700210-EXIT.
040800    EXIT.
040900
041000400-READ-REQUEST.
041100    READ LOC-IN
041200        AT END
041300        MOVE 'N' TO MORE-RECORDS-SW
041400        GO TO 400-EXIT
041500    END-READ.
041600    ADD +1 TO REQUESTS-READ.
041700400-EXIT.
041800    EXIT.
041900
042000350-PROCESS-REQUEST.
042100    IF LOC-REQUEST-ALT = SPACES
042200        GO TO 350-SKIP-BLANK
042300    END-IF.
042400    MOVE 'N' TO WS-LOC-ERROR-SW.
042500    MOVE SPACES TO WS-LOC-ERROR-MSG.
042600    EVALUATE TRUE
042700        WHEN LR-MODE-CITY
042800            PERFORM 420-LOOKUP-CITY THRU 420-EXIT
042900        WHEN LR-MODE-COORD
043000            PERFORM 430-PARSE-COORD-TEXT THRU 430-EXIT
043100        WHEN OTHER
043200            SET WS-LOC-ERROR TO TRUE
043300            MOVE 'Unknown location format' TO WS-LOC-ERROR-MSG
043400    END-EVALUATE.
043500    IF NOT WS-LOC-ERROR
043600        PERFORM 460-VALIDATE-RANGE THRU 460-EXIT
043700    END-IF.
043800    IF STARLOC-DEBUG-SW
043900        DISPLAY 'RESOLVED RAW LONGITUDE=' WS-LON-VALUE-ALT
044000    END-IF.
044100    IF WS-LOC-ERROR
044200        PERFORM 490-WRITE-ERROR THRU 490-EXIT
044300        ADD +1 TO REQUESTS-REJECTED
044400    ELSE
044500        PERFORM 480-CLASSIFY-LOCATION THRU 480-EXIT
044600        PERFORM 495-WRITE-RESULT THRU 495-EXIT
044700        ADD +1 TO REQUESTS-RESOLVED
044800    END-IF.
044900350-SKIP-BLANK.
045000    PERFORM 400-READ-REQUEST THRU 400-EXIT.
045100350-EXIT.
045200    EXIT.
045300
045400*****************************************************************
045500*  420-LOOKUP-CITY - LOWERCASED-EQUIVALENT EXACT MATCH.  THE
045600*  TABLE IS LOADED IN UPPER CASE, SO THE INCOMING KEY IS FOLDED
045700*  TO UPPER CASE BEFORE THE SEARCH, NOT LOWER.
045800*****************************************************************
045900420-LOOKUP-CITY.
046000    IF LR-CITY-KEY = SPACES
046100        SET WS-LOC-ERROR TO TRUE
046200        MOVE 'Location cannot be empty' TO WS-LOC-ERROR-MSG
046300        GO TO 420-EXIT
046400    END-IF.
046500    MOVE LR-CITY-KEY TO WS-CITY-SEARCH.
046600    INSPECT WS-CITY-SEARCH
046700            CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046800                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046900    SEARCH ALL CITY-ENTRY
047000        AT END
047100            SET WS-LOC-ERROR TO TRUE
047200            MOVE 'Unknown location format' TO WS-LOC-ERROR-MSG
047300        WHEN CT-KEY(CITY-IDX) = WS-CITY-SEARCH
047400            MOVE CT-LATITUDE(CITY-IDX)     TO WS-LAT-VALUE
047500            MOVE CT-LONGITUDE(CITY-IDX)    TO WS-LON-VALUE
047600            MOVE CT-DISPLAY-NAME(CITY-IDX) TO WS-DISPLAY-NAME
047700            IF STARLOC-DEBUG-SW
047800                DISPLAY 'CITY MATCH RAW COORD='
047900                        CT-COORD-ALT(CITY-IDX)
048000            END-IF
048100    END-SEARCH.
048200420-EXIT.
048300    EXIT.
048400
048500*****************************************************************
048600*  430-PARSE-COORD-TEXT - DRIVER FOR A FREE-TEXT COORDINATE PAIR.
048700*  ADDED 02/25/26 - JS - TICKET 0211.  SPLITS LR-COORD-TEXT ON THE
048800*  COMMA, THEN RUNS EACH HALF THROUGH 434-PARSE-ONE-COORD.  ON A
048900*  PARSE FAILURE THE OBSERVATORY'S STANDARD TEXT IS "COULD NOT
049000*  PARSE COORDINATE" - DELIBERATELY DIFFERENT FROM THE "UNKNOWN
049100*  LOCATION FORMAT" TEXT 420/350 USE, SO OPERATIONS CAN TELL A BAD
049200*  CITY KEY FROM A BAD COORDINATE STRING ON THE EXCEPTION REPORT.
049300*****************************************************************
049400430-PARSE-COORD-TEXT.
049500    IF LR-COORD-TEXT = SPACES
049600        SET WS-LOC-ERROR TO TRUE
049700        MOVE 'Location cannot be empty' TO WS-LOC-ERROR-MSG
049800        GO TO 430-EXIT
049900    END-IF.
050000    INSPECT LR-COORD-TEXT
050100            CONVERTING 'abcdefghijklmnopqrstuvwxyz'
050200                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050300    PERFORM 432-SPLIT-COORD-TEXT THRU 432-EXIT.
050400    IF WS-LOC-ERROR
050500        GO TO 430-EXIT
050600    END-IF.
050700
050800    MOVE WS-PART-LAT-TEXT TO WS-CP-TEXT.
050900    MOVE WS-PART-LAT-LEN  TO WS-CP-LEN.
051000    PERFORM 434-PARSE-ONE-COORD THRU 434-EXIT.
051100    IF NOT WS-CP-OK
051200        SET WS-LOC-ERROR TO TRUE
051300        MOVE 'Could not parse coordinate' TO WS-LOC-ERROR-MSG
051400        GO TO 430-EXIT
051500    END-IF.
051600    MOVE WS-CP-VALUE TO WS-LAT-VALUE.
051700
051800    MOVE WS-PART-LON-TEXT TO WS-CP-TEXT.
051900    MOVE WS-PART-LON-LEN  TO WS-CP-LEN.
052000    PERFORM 434-PARSE-ONE-COORD THRU 434-EXIT.
052100    IF NOT WS-CP-OK
052200        SET WS-LOC-ERROR TO TRUE
052300        MOVE 'Could not parse coordinate' TO WS-LOC-ERROR-MSG
052400        GO TO 430-EXIT
052500    END-IF.
052600    MOVE WS-CP-VALUE TO WS-LON-VALUE.
052700
052800    PERFORM 470-BUILD-DISPLAY-NAME THRU 470-EXIT.
052900430-EXIT.
053000    EXIT.
053100
053200*****************************************************************
053300*  432-SPLIT-COORD-TEXT - LOCATES THE COMMA AND LIFTS OUT THE TWO
053400*  HALVES.  NO COMMA, OR A COMMA WITH NOTHING ON ONE SIDE OF IT,
053500*  IS "UNKNOWN LOCATION FORMAT" - THE PAIR NEVER REACHED THE PER-
053600*  PART PARSE AT ALL.
053700*****************************************************************
053800432-SPLIT-COORD-TEXT.
053900    MOVE 0 TO WS-COMMA-POS.
054000    PERFORM 432-FIND-COMMA THRU 432-FIND-EXIT
054100            VARYING WS-SCAN-IDX FROM 1 BY 1
054200            UNTIL WS-SCAN-IDX > 58
054300               OR WS-COMMA-POS NOT = 0.
054400    IF WS-COMMA-POS = 0 OR WS-COMMA-POS = 1
054500            OR WS-COMMA-POS = 58
054600        SET WS-LOC-ERROR TO TRUE
054700        MOVE 'Unknown location format' TO WS-LOC-ERROR-MSG
054800        GO TO 432-EXIT
054900    END-IF.
055000
055100    MOVE SPACES TO WS-PART-LAT-TEXT.
055200    COMPUTE WS-PART-LAT-LEN = WS-COMMA-POS - 1.
055300    MOVE LR-COORD-TEXT(1:WS-PART-LAT-LEN) TO WS-PART-LAT-TEXT.
055400
055500    MOVE SPACES TO WS-PART-LON-TEXT.
055600    COMPUTE WS-PART-LON-LEN = 58 - WS-COMMA-POS.
055700    MOVE LR-COORD-TEXT(WS-COMMA-POS + 1:WS-PART-LON-LEN)
055800            TO WS-PART-LON-TEXT.
055900
056000*  A COMMA-PUNCTUATED PAIR OFTEN CARRIES A BLANK AFTER THE COMMA -
056100*  "40.71,-74.01" VS. "40.71, -74.01".  SLIDE OVER LEADING BLANKS
056200*  ON THE SECOND HALF BEFORE HANDING IT ON.
056300    PERFORM 432-SKIP-LON-BLANKS THRU 432-SKIP-EXIT
056400            UNTIL WS-PART-LON-TEXT(1:1) NOT = SPACE
056500               OR WS-PART-LON-LEN = 0.
056600    IF WS-PART-LAT-LEN = 0 OR WS-PART-LON-LEN = 0
056700        SET WS-LOC-ERROR TO TRUE
056800        MOVE 'Unknown location format' TO WS-LOC-ERROR-MSG
056900    END-IF.
057000432-EXIT.
057100    EXIT.
057200
057300432-FIND-COMMA.
057400    IF LR-COORD-TEXT(WS-SCAN-IDX:1) = ','
057500        MOVE WS-SCAN-IDX TO WS-COMMA-POS
057600    END-IF.
057700432-FIND-EXIT.
057800    EXIT.
057900
058000432-SKIP-LON-BLANKS.
058100    IF WS-PART-LON-LEN = 1
058200        MOVE SPACES TO WS-PART-LON-TEXT
058300        MOVE 0 TO WS-PART-LON-LEN
058400        GO TO 432-SKIP-EXIT
058500    END-IF.
058600    MOVE WS-PART-LON-TEXT(2:WS-PART-LON-LEN - 1)
058700            TO WS-PART-LON-TEXT(1:WS-PART-LON-LEN - 1).
058800    MOVE SPACE TO WS-PART-LON-TEXT(WS-PART-LON-LEN:1).
058900    COMPUTE WS-PART-LON-LEN = WS-PART-LON-LEN - 1.
059000432-SKIP-EXIT.
059100    EXIT.
059200
059300*****************************************************************
059400*  434-PARSE-ONE-COORD - TRIES EACH OF THE THREE COORDINATE-PAIR
059500*  FORMATS IN THE ORDER OBSERVATORY CODING STANDARD 4 REQUIRES -
059600*  PLAIN DECIMAL FIRST, SO A BARE "40" PARSES AS DECIMAL DEGREES
059700*  AND NEVER REACHES THE D/M/S SCAN.
059800*****************************************************************
059900434-PARSE-ONE-COORD.
060000    PERFORM 436-TRY-DECIMAL THRU 436-EXIT.
060100    IF WS-CP-OK
060200        GO TO 434-EXIT
060300    END-IF.
060400    PERFORM 438-TRY-DMS-OR-DEGMIN THRU 438-EXIT.
060500434-EXIT.
060600    EXIT.
060700
060800*****************************************************************
060900*  436-TRY-DECIMAL - ACCEPTS ONLY DIGITS, ONE DECIMAL POINT, AND
061000*  AN OPTIONAL LEADING SIGN.  ANY OTHER CHARACTER (A D/M/S MARKER
061100*  OR A DIRECTION LETTER) KICKS THE PART OVER TO 438.
061200*****************************************************************
061300436-TRY-DECIMAL.
061400    MOVE 'N' TO WS-CP-OK-SW.
061500    MOVE 'N' TO WS-CP-BAD-CHAR-SW.
061600    PERFORM 436-CHECK-ONE-CHAR THRU 436-CHECK-EXIT
061700            VARYING WS-CP-IDX FROM 1 BY 1
061800            UNTIL WS-CP-IDX > WS-CP-LEN
061900               OR WS-CP-BAD-CHAR.
062000    IF WS-CP-BAD-CHAR
062100        GO TO 436-EXIT
062200    END-IF.
062300    MOVE WS-CP-TEXT TO WS-NP-TEXT.
062400    MOVE WS-CP-LEN  TO WS-NP-LEN.
062500    PERFORM 439-PARSE-SIGNED-NUMBER THRU 439-EXIT.
062600    IF WS-NP-BAD
062700        GO TO 436-EXIT
062800    END-IF.
062900    MOVE WS-NP-RESULT TO WS-CP-VALUE.
063000    SET WS-CP-OK TO TRUE.
063100436-EXIT.
063200    EXIT.
063300
063400436-CHECK-ONE-CHAR.
063500    MOVE WS-CP-TEXT(WS-CP-IDX:1) TO WS-CP-CHAR.
063600    IF WS-CP-CHAR IS NUMERIC OR WS-CP-CHAR = '.'
063700        CONTINUE
063800    ELSE
063900        IF WS-CP-IDX = 1 AND
064000                (WS-CP-CHAR = '+' OR WS-CP-CHAR = '-')
064100            CONTINUE
064200        ELSE
064300            SET WS-CP-BAD-CHAR TO TRUE
064400        END-IF
064500    END-IF.
064600436-CHECK-EXIT.
064700    EXIT.
064800
064900*****************************************************************
065000*  438-TRY-DMS-OR-DEGMIN - DEGREES, A D MARKER, MINUTES, AN M OR
065100*  APOSTROPHE MARKER, THEN AN OPTIONAL SECONDS FIELD (WITH ITS OWN
065200*  S OR QUOTE MARKER) AND AN OPTIONAL TRAILING DIRECTION LETTER.
065300*  NO SECONDS FIELD AT ALL IS THE DEGREES+MINUTES FORM - SAME
065400*  COMPUTE, SECONDS JUST COMES OUT ZERO.
065500*****************************************************************
065600438-TRY-DMS-OR-DEGMIN.
065700    MOVE 'N' TO WS-CP-OK-SW.
065800    MOVE 0 TO WS-DMS-D-POS.
065900    MOVE 0 TO WS-DMS-M-POS.
066000    MOVE SPACE TO WS-DMS-DIRECTION.
066100    MOVE 'N' TO WS-DMS-NEGATIVE-SW.
066200    MOVE 0 TO WS-DMS-SECONDS-VAL.
066300
066400    PERFORM 438-FIND-D-MARK THRU 438-FIND-D-EXIT
066500            VARYING WS-CP-IDX FROM 1 BY 1
066600            UNTIL WS-CP-IDX > WS-CP-LEN
066700               OR WS-DMS-D-POS NOT = 0.
066800    IF WS-DMS-D-POS = 0
066900        GO TO 438-EXIT
067000    END-IF.
067100
067200    IF WS-CP-TEXT(1:1) = '-'
067300        SET WS-DMS-NEGATIVE TO TRUE
067400    END-IF.
067500    MOVE WS-CP-TEXT(1:WS-DMS-D-POS - 1) TO WS-NP-TEXT.
067600    COMPUTE WS-NP-LEN = WS-DMS-D-POS - 1.
067700    PERFORM 439-PARSE-SIGNED-NUMBER THRU 439-EXIT.
067800    IF WS-NP-BAD
067900        GO TO 438-EXIT
068000    END-IF.
068100    MOVE WS-NP-RESULT TO WS-DMS-DEGREES-VAL.
068200
068300    ADD 1 TO WS-DMS-D-POS GIVING WS-CP-IDX.
068400    PERFORM 438-FIND-M-MARK THRU 438-FIND-M-EXIT
068500            UNTIL WS-CP-IDX > WS-CP-LEN
068600               OR WS-DMS-M-POS NOT = 0.
068700    IF WS-DMS-M-POS = 0
068800        GO TO 438-EXIT
068900    END-IF.
069000
069100    MOVE SPACES TO WS-NP-TEXT.
069200    COMPUTE WS-NP-LEN = WS-DMS-M-POS - WS-DMS-D-POS - 1.
069300    IF WS-NP-LEN > 0
069400        MOVE WS-CP-TEXT(WS-DMS-D-POS + 1:WS-NP-LEN) TO WS-NP-TEXT
069500    END-IF.
069600    PERFORM 439-PARSE-SIGNED-NUMBER THRU 439-EXIT.
069700    IF WS-NP-BAD OR WS-NP-NEGATIVE OR WS-NP-LEN = 0
069800        GO TO 438-EXIT
069900    END-IF.
070000    MOVE WS-NP-RESULT TO WS-DMS-MINUTES-VAL.
070100
070200*  WHATEVER IS LEFT AFTER THE MINUTES MARKER IS AN OPTIONAL
070300*  TRAILING DIRECTION LETTER, AN OPTIONAL SECONDS MARKER, AND THE
070400*  SECONDS DIGITS THEMSELVES - PULLED OFF THE BACK END FIRST.
070500    COMPUTE WS-DMS-REM-LEN = WS-CP-LEN - WS-DMS-M-POS.
070600    IF WS-DMS-REM-LEN > 0
070700        IF WS-CP-TEXT(WS-CP-LEN:1) VALID-DIRECTION
070800           AND WS-CP-TEXT(WS-CP-LEN:1) NOT = SPACE
070900            MOVE WS-CP-TEXT(WS-CP-LEN:1) TO WS-DMS-DIRECTION
071000            SUBTRACT 1 FROM WS-DMS-REM-LEN
071100        END-IF
071200    END-IF.
071300    IF WS-DMS-REM-LEN > 0
071400        IF WS-CP-TEXT(WS-DMS-M-POS + WS-DMS-REM-LEN:1) = 'S'
071500           OR WS-CP-TEXT(WS-DMS-M-POS + WS-DMS-REM-LEN:1) = '"'
071600            SUBTRACT 1 FROM WS-DMS-REM-LEN
071700        END-IF
071800    END-IF.
071900    IF WS-DMS-REM-LEN > 0
072000        MOVE SPACES TO WS-NP-TEXT
072100        MOVE WS-CP-TEXT(WS-DMS-M-POS + 1:WS-DMS-REM-LEN)
072200                TO WS-NP-TEXT
072300        MOVE WS-DMS-REM-LEN TO WS-NP-LEN
072400        PERFORM 439-PARSE-SIGNED-NUMBER THRU 439-EXIT
072500        IF WS-NP-BAD OR WS-NP-NEGATIVE
072600            GO TO 438-EXIT
072700        END-IF
072800        MOVE WS-NP-RESULT TO WS-DMS-SECONDS-VAL
072900    END-IF.
073000
073100    COMPUTE WS-CP-VALUE ROUNDED =
073200            WS-DMS-DEGREES-VAL + (WS-DMS-MINUTES-VAL / 60)
073300            + (WS-DMS-SECONDS-VAL / 3600).
073400    IF WS-DMS-NEGATIVE OR WS-DMS-DIRECTION = 'S'
073500            OR WS-DMS-DIRECTION = 'W'
073600        COMPUTE WS-CP-VALUE = WS-CP-VALUE * -1
073700    END-IF.
073800    SET WS-CP-OK TO TRUE.
073900438-EXIT.
074000    EXIT.
074100
074200438-FIND-D-MARK.
074300    IF WS-CP-TEXT(WS-CP-IDX:1) = 'D'
074400        MOVE WS-CP-IDX TO WS-DMS-D-POS
074500    END-IF.
074600438-FIND-D-EXIT.
074700    EXIT.
074800
074900438-FIND-M-MARK.
075000    IF WS-CP-TEXT(WS-CP-IDX:1) = QUOTE
075100            OR WS-CP-TEXT(WS-CP-IDX:1) = 'M'
075200        MOVE WS-CP-IDX TO WS-DMS-M-POS
075300    END-IF.
075400    ADD 1 TO WS-CP-IDX.
075500438-FIND-M-EXIT.
075600    EXIT.
075700
075800*****************************************************************
075900*  439-PARSE-SIGNED-NUMBER - BUILDS WS-NP-RESULT FROM WS-NP-TEXT
076000*  ONE CHARACTER AT A TIME.  MOVING AN X(1) DIGIT CHARACTER INTO A
076100*  PIC 9 FIELD CONVERTS ITS VALUE, NOT ITS BIT PATTERN, SO NO
076200*  FUNCTION NUMVAL IS NEEDED TO TURN KEYED TEXT INTO AN AMOUNT.
076300*****************************************************************
076400439-PARSE-SIGNED-NUMBER.
076500    MOVE 'N' TO WS-NP-NEGATIVE-SW.
076600    MOVE 'N' TO WS-NP-SEEN-POINT-SW.
076700    MOVE 'N' TO WS-NP-BAD-SW.
076800    MOVE 0   TO WS-NP-ACCUM.
076900    MOVE 1   TO WS-NP-FRAC-DIVISOR.
077000    IF WS-NP-LEN = 0
077100        MOVE 'Y' TO WS-NP-BAD-SW
077200        GO TO 439-EXIT
077300    END-IF.
077400    IF WS-NP-TEXT(1:1) = '+'
077500        MOVE 2 TO WS-NP-IDX
077600    ELSE
077700        IF WS-NP-TEXT(1:1) = '-'
077800            MOVE 'Y' TO WS-NP-NEGATIVE-SW
077900            MOVE 2 TO WS-NP-IDX
078000        ELSE
078100            MOVE 1 TO WS-NP-IDX
078200        END-IF
078300    END-IF.
078400    IF WS-NP-IDX > WS-NP-LEN
078500        MOVE 'Y' TO WS-NP-BAD-SW
078600        GO TO 439-EXIT
078700    END-IF.
078800    PERFORM 439-SCAN-ONE-CHAR THRU 439-SCAN-EXIT
078900            UNTIL WS-NP-IDX > WS-NP-LEN
079000               OR WS-NP-BAD.
079100    IF WS-NP-BAD
079200        GO TO 439-EXIT
079300    END-IF.
079400    IF WS-NP-NEGATIVE
079500        COMPUTE WS-NP-RESULT = WS-NP-ACCUM * -1
079600    ELSE
079700        MOVE WS-NP-ACCUM TO WS-NP-RESULT
079800    END-IF.
079900439-EXIT.
080000    EXIT.
080100
080200439-SCAN-ONE-CHAR.
080300    MOVE WS-NP-TEXT(WS-NP-IDX:1) TO WS-NP-DIGIT.
080400    IF WS-NP-DIGIT = '.'
080500        IF WS-NP-SEEN-POINT
080600            MOVE 'Y' TO WS-NP-BAD-SW
080700        ELSE
080800            MOVE 'Y' TO WS-NP-SEEN-POINT-SW
080900        END-IF
081000    ELSE
081100        IF WS-NP-DIGIT IS NUMERIC
081200            MOVE WS-NP-DIGIT TO WS-NP-DIGIT-VALUE
081300            IF WS-NP-SEEN-POINT
081400                COMPUTE WS-NP-FRAC-DIVISOR =
081500                        WS-NP-FRAC-DIVISOR * 10
081600                COMPUTE WS-NP-ACCUM =
081700                        WS-NP-ACCUM +
081800                        (WS-NP-DIGIT-VALUE / WS-NP-FRAC-DIVISOR)
081900            ELSE
082000                COMPUTE WS-NP-ACCUM = WS-NP-ACCUM * 10
082100                        + WS-NP-DIGIT-VALUE
082200            END-IF
082300        ELSE
082400            MOVE 'Y' TO WS-NP-BAD-SW
082500        END-IF
082600    END-IF.
082700    ADD 1 TO WS-NP-IDX.
082800439-SCAN-EXIT.
082900    EXIT.
083000
083100*****************************************************************
083200*  470-BUILD-DISPLAY-NAME - "DD.DDDD (DEGREE)N, DD.DDDD (DEGREE)W"
083300*  STYLE, BUILT FROM THE ABSOLUTE VALUES AND HEMISPHERE LETTERS.
083400*****************************************************************
083500470-BUILD-DISPLAY-NAME.
083600    MOVE WS-LAT-VALUE TO WS-ABS-LAT.
083700    IF WS-ABS-LAT < 0
083800        COMPUTE WS-ABS-LAT = WS-ABS-LAT * -1
083900    END-IF.
084000    MOVE WS-LON-VALUE TO WS-ABS-LON.
084100    IF WS-ABS-LON < 0
084200        COMPUTE WS-ABS-LON = WS-ABS-LON * -1
084300    END-IF.
084400    MOVE SPACES TO WS-DISPLAY-NAME.
084500    IF WS-LAT-VALUE >= 0
084600        STRING WS-ABS-LAT DELIMITED BY SIZE
084700               'N, ' DELIMITED BY SIZE
084800               WS-ABS-LON DELIMITED BY SIZE
084900               INTO WS-DISPLAY-NAME
085000    ELSE
085100        STRING WS-ABS-LAT DELIMITED BY SIZE
085200               'S, ' DELIMITED BY SIZE
085300               WS-ABS-LON DELIMITED BY SIZE
085400               INTO WS-DISPLAY-NAME
085500    END-IF.
085600    IF WS-LON-VALUE >= 0
085700        STRING WS-DISPLAY-NAME DELIMITED BY SPACE
085800               'E' DELIMITED BY SIZE
085900               INTO WS-DISPLAY-NAME
086000    ELSE
086100        STRING WS-DISPLAY-NAME DELIMITED BY SPACE
086200               'W' DELIMITED BY SIZE
086300               INTO WS-DISPLAY-NAME
086400    END-IF.
086500470-EXIT.
086600    EXIT.
086700
086800*****************************************************************
086900*  460-VALIDATE-RANGE
087000*****************************************************************
087100460-VALIDATE-RANGE.
087200    IF WS-LAT-VALUE < -90 OR WS-LAT-VALUE > 90
087300        SET WS-LOC-ERROR TO TRUE
087400        MOVE 'Latitude out of range' TO WS-LOC-ERROR-MSG
087500        GO TO 460-EXIT
087600    END-IF.
087700    IF WS-LON-VALUE < -180 OR WS-LON-VALUE > 180
087800        SET WS-LOC-ERROR TO TRUE
087900        MOVE 'Longitude out of range' TO WS-LOC-ERROR-MSG
088000    END-IF.
088100460-EXIT.
088200    EXIT.
088300
088400*****************************************************************
088500*  480-CLASSIFY-LOCATION - SUITABILITY, HEMISPHERE, CLIMATE ZONE,
088600*  SKY-VISIBILITY NOTE, AND DMS DISPLAY OF BOTH COORDINATES.
088700*****************************************************************
088800480-CLASSIFY-LOCATION.
088900    MOVE WS-LAT-VALUE TO WS-ABS-LAT.
089000    IF WS-ABS-LAT < 0
089100        COMPUTE WS-ABS-LAT = WS-ABS-LAT * -1
089200    END-IF.
089300    MOVE WS-LON-VALUE TO WS-ABS-LON.
089400    IF WS-ABS-LON < 0
089500        COMPUTE WS-ABS-LON = WS-ABS-LON * -1
089600    END-IF.
089700
089800    SET WS-SUITABLE TO TRUE.
089900    IF WS-ABS-LAT > 85
090000        SET WS-SUITABLE TO FALSE
090100    END-IF.
090200    IF WS-ABS-LAT < 0.1 AND WS-ABS-LON < 0.1
090300        SET WS-SUITABLE TO FALSE
090400    END-IF.
090500
090600    IF WS-LAT-VALUE >= 0
090700        MOVE 'NORTHERN'  TO WS-HEMISPHERE-NS
090800    ELSE
090900        MOVE 'SOUTHERN'  TO WS-HEMISPHERE-NS
091000    END-IF.
091100    IF WS-LON-VALUE >= 0
091200        MOVE 'EASTERN'   TO WS-HEMISPHERE-EW
091300    ELSE
091400        MOVE 'WESTERN'   TO WS-HEMISPHERE-EW
091500    END-IF.
091600
091700    EVALUATE TRUE
091800        WHEN WS-ABS-LAT <= 23.5
091900            MOVE 'TROPICAL' TO WS-CLIMATE-ZONE
092000        WHEN WS-ABS-LAT <= 35
092100            MOVE 'SUBTROPICAL' TO WS-CLIMATE-ZONE
092200        WHEN WS-ABS-LAT <= 50
092300            MOVE 'TEMPERATE' TO WS-CLIMATE-ZONE
092400        WHEN WS-ABS-LAT <= 66.5
092500            IF WS-LAT-VALUE >= 0
092600                MOVE 'SUBARCTIC' TO WS-CLIMATE-ZONE
092700            ELSE
092800                MOVE 'SUBANTARCTIC' TO WS-CLIMATE-ZONE
092900            END-IF
093000        WHEN OTHER
093100            IF WS-LAT-VALUE >= 0
093200                MOVE 'ARCTIC' TO WS-CLIMATE-ZONE
093300            ELSE
093400                MOVE 'ANTARCTIC' TO WS-CLIMATE-ZONE
093500            END-IF
093600    END-EVALUATE.
093700
093800    EVALUATE TRUE
093900        WHEN WS-ABS-LAT <= 35
094000            MOVE 'GOOD YEAR-ROUND SKY ACCESS' TO WS-SKY-NOTE
094100        WHEN WS-ABS-LAT <= 55
094200            MOVE 'SEASONAL VARIATION IN SKY ACCESS' TO WS-SKY-NOTE
094300        WHEN OTHER
094400            MOVE 'EXTREME SEASONAL DAYLIGHT VARIATION'
094500                    TO WS-SKY-NOTE
094600    END-EVALUATE.
094700
094800    MOVE WS-LAT-VALUE TO DMS-INPUT-VALUE.
094900    IF WS-LAT-VALUE >= 0
095000        MOVE 'N' TO DMS-SUFFIX
095100    ELSE
095200        MOVE 'S' TO DMS-SUFFIX
095300    END-IF.
095400    PERFORM 490-FORMAT-DMS THRU 490-FORMAT-EXIT.
095500    MOVE DMS-DISPLAY-LINE(1:14) TO WS-DMS-LAT-TEXT.
095600
095700    MOVE WS-LON-VALUE TO DMS-INPUT-VALUE.
095800    IF WS-LON-VALUE >= 0
095900        MOVE 'E' TO DMS-SUFFIX
096000    ELSE
096100        MOVE 'W' TO DMS-SUFFIX
096200    END-IF.
096300    PERFORM 490-FORMAT-DMS THRU 490-FORMAT-EXIT.
096400    MOVE DMS-DISPLAY-LINE(1:14) TO WS-DMS-LON-TEXT.
096500480-EXIT.
096600    EXIT.
096700
096800*****************************************************************
096900*  490-FORMAT-DMS - DEGREES = INT(|V|); MINUTES = INT(FRAC*60);
097000*  SECONDS = REMAINDER*60, 2 DECIMALS.  CALLER SETS DMS-SUFFIX.
097100*****************************************************************
097200490-FORMAT-DMS.
097300    MOVE DMS-INPUT-VALUE TO DMS-ABS-VALUE.
097400    IF DMS-ABS-VALUE < 0
097500        COMPUTE DMS-ABS-VALUE = DMS-ABS-VALUE * -1
097600    END-IF.
097700    DIVIDE DMS-ABS-VALUE BY 1 GIVING DMS-DEGREES
097800            REMAINDER DMS-FRAC-DEGREES.
097900    COMPUTE DMS-MINUTES-FULL ROUNDED = DMS-FRAC-DEGREES * 60.
098000    DIVIDE DMS-MINUTES-FULL BY 1 GIVING DMS-MINUTES
098100            REMAINDER DMS-FRAC-MINUTES.
098200    COMPUTE DMS-SECONDS ROUNDED = DMS-FRAC-MINUTES * 60.
098300    MOVE DMS-DEGREES  TO DMS-DL-DEGREES.
098400    MOVE DMS-MINUTES  TO DMS-DL-MINUTES.
098500    MOVE DMS-SECONDS  TO DMS-DL-SECONDS.
098600    MOVE DMS-SUFFIX   TO DMS-DL-SUFFIX.
098700490-FORMAT-EXIT.
098800    EXIT.
098900
099000490-WRITE-ERROR.
099100    MOVE WS-LOC-ERROR-MSG TO RPT-ERROR-MSG.
099200    MOVE RPT-ERROR-LINE   TO LOC-REC.
099300    WRITE LOC-REC.
099400490-EXIT.
099500    EXIT.
099600
099700495-WRITE-RESULT.
099800    MOVE WS-DISPLAY-NAME     TO RPT-DISPLAY-NAME.
099900    MOVE WS-HEMISPHERE-NS    TO RPT-HEMISPHERE-NS.
100000    MOVE WS-HEMISPHERE-EW    TO RPT-HEMISPHERE-EW.
100100    MOVE RPT-RESULT-LINE     TO LOC-REC.
100200    WRITE LOC-REC.
100300    MOVE WS-DMS-LAT-TEXT     TO RPT-DMS-LAT.
100400    MOVE WS-DMS-LON-TEXT     TO RPT-DMS-LON.
100500    MOVE RPT-DMS-LINE        TO LOC-REC.
100600    WRITE LOC-REC.
100700    MOVE WS-CLIMATE-ZONE     TO RPT-CLIMATE-ZONE.
100800    MOVE WS-SKY-NOTE         TO RPT-SKY-NOTE.
100900    MOVE RPT-CLASSIFY-LINE   TO LOC-REC.
101000    WRITE LOC-REC.
101100    IF NOT WS-SUITABLE
101200        MOVE 'Location not suitable for observing'
101300                TO RPT-ERROR-MSG
101400        MOVE RPT-ERROR-LINE  TO LOC-REC
101500        WRITE LOC-REC
101600    END-IF.
101700495-EXIT.
101800    EXIT.
101900
102000900-CLEANUP.
102100    DISPLAY 'STARLOC - CLEAN-UP, RESOLVED=' REQUESTS-RESOLVED
102200            ' REJECTED=' REQUESTS-REJECTED.
102300    CLOSE LOC-IN.
102400    CLOSE LOC-RPT.
102500    DISPLAY 'STARLOC - NORMAL END OF JOB'.
102600900-EXIT.
102700    EXIT.
102800
