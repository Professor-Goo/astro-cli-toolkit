000100*****************************************************************
000200*  STARCAT - SHARED STAR CATALOG RECORD LAYOUTS
000300*  COPY MEMBER - NOT A COMPILE UNIT BY ITSELF
000400*  PULLED OUT OF STARLOAD SO STARVIS CAN SHARE ONE LAYOUT
000500*  INSTEAD OF KEEPING TWO COPIES OF THE STAR FIELDS IN SYNC
000600*****************************************************************
000700 01  WS-STAR-WORK-REC.
000800     05  CAT-NAME                PIC X(20).
000900     05  CAT-RA-HOURS            PIC S9(2)V9(3).
001000     05  CAT-DEC-DEGREES         PIC S9(2)V9(3).
001100     05  CAT-MAGNITUDE           PIC S9(2)V9(2).
001200     05  CAT-SPECTRAL-TYPE       PIC X(10).
001300     05  CAT-CONSTELLATION       PIC X(20).
001400     05  FILLER                  PIC X(01).
001500
001600*****************************************************************
001700*  IN-MEMORY CATALOG TABLE - LOADED BY STARLOAD, RELOADED BY
001800*  STARVIS FROM THE STAR-WORK EXTRACT.  200-ENTRY CAP, SEE
001900*  1988 CAPACITY REVIEW.
002000*****************************************************************
002100 01  STAR-TABLE.
002200     05  STAR-ENTRY OCCURS 200 TIMES
002300             INDEXED BY STAR-IDX, STAR-IDX-2.
002400         10  ST-NAME              PIC X(20).
002500         10  ST-RA-HOURS          PIC S9(2)V9(3).
002600         10  ST-DEC-DEGREES       PIC S9(2)V9(3).
002700         10  ST-MAGNITUDE         PIC S9(2)V9(2).
002800         10  ST-SPECTRAL-TYPE     PIC X(10).
002900         10  ST-CONSTELLATION     PIC X(20).
003000         10  ST-KEEP-SW           PIC X(01) VALUE 'Y'.
003100             88  ST-KEEP                    VALUE 'Y'.
003200             88  ST-DROP                    VALUE 'N'.
003300         10  FILLER               PIC X(01).
003400
003500
