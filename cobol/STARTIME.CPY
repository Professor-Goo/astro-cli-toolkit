000100*****************************************************************
000200*  STARTIME - SHARED OBSERVER / TIMESTAMP / HORIZON LAYOUTS
000300*  COPY MEMBER - NOT A COMPILE UNIT BY ITSELF
000400*  SHARED BY STARVIS AND STARLOC SO BOTH AGREE ON HOW AN
000500*  OBSERVER AND A UTC TIMESTAMP ARE LAID OUT
000600*****************************************************************
000700 01  WS-OBSERVER-REC.
000800     05  OBS-LATITUDE            PIC S9(3)V9(4).
000900     05  OBS-LONGITUDE           PIC S9(3)V9(4).
001000     05  OBS-NAME                PIC X(30).
001100     05  OBS-TZ-OFFSET           PIC S9(2)V9(2).
001200     05  FILLER                  PIC X(05).
001300
001400*****************************************************************
001500*  UTC OBSERVATION TIMESTAMP - ALL CALCULATION IS UTC ONLY -
001600*  TZ-OFFSET ABOVE IS NOT YET WIRED INTO THE CALCULATIONS
001700*****************************************************************
001800 01  WS-TIMESTAMP-REC.
001900     05  TS-YEAR                 PIC 9(4).
002000     05  TS-MONTH                PIC 9(2).
002100     05  TS-DAY                  PIC 9(2).
002200     05  TS-HOUR                 PIC 9(2).
002300     05  TS-MINUTE               PIC 9(2).
002400     05  TS-SECOND               PIC 9(2).
002500     05  FILLER                  PIC X(04).
002600
