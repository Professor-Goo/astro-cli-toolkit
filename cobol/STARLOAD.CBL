000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.  STARLOAD.
000300AUTHOR. JON SAYLES.
000400INSTALLATION. COBOL DEV CENTER.
000500DATE-WRITTEN. 03/14/87.
000600DATE-COMPILED. 03/14/87.
000700SECURITY. NON-CONFIDENTIAL.
000800*****************************************************************
000900*  THIS PROGRAM LOADS AND EDITS THE STAR CATALOG FOR THE
001000*  VISIBILITY SYSTEM.  IT READS THE FIXED-LAYOUT CATALOG FILE,
001100*  PARSES AND RANGE-CHECKS EACH RECORD, FILTERS AND SORTS THE
001200*  ACCEPTED SET, AND WRITES THE ACCEPTED SET TO STAR-WORK FOR
001300*  STARVIS TO PICK UP.  BAD RECORDS GO TO THE ERROR REPORT WITH
001400*  A ONE-LINE REASON; CONTROL TOTALS TRAIL THE ERROR REPORT.
001500*
001600*  MODIFICATION LOG:
001700*  03/14/87  JS   0000  ORIGINAL CODING - CATALOG EDIT/LOAD
001800*  09/02/87  JS   0041  ADDED MAGNITUDE/CONSTELLATION/SPECTRAL
001900*                       FILTER PASSES PER OBSERVATORY REQUEST
002000*  02/11/88  RTM  0058  ADDED BRIGHTNESS, NAME AND CONSTELLATION
002100*                       SORT PASSES
002200*  11/30/89  JS   0077  CORRECTED DEC RANGE CHECK, COSMETIC ONLY
002300*  06/19/91  RTM  0090  COMBINED ALL VALIDATION MESSAGES WITH
002400*                       SEMICOLON JOIN PER OBSERVATORY STD 4
002500*  05/04/93  JS   0103  TABLE RAISED FROM 100 TO 200 ENTRIES
002600*  08/30/95  RTM  0119  STAR-WORK EXTRACT ADDED SO STARVIS DOES
002700*                       NOT RE-READ THE RAW CATALOG FILE
002800*  01/14/98  JS   0140  Y2K REVIEW - NO DATE MATH IN THIS STEP,
002900*                       NO CHANGE NEEDED, LOGGED FOR THE AUDIT
003000*  07/22/99  RTM  0141  Y2K SIGN-OFF - LAYOUT HAS NO 2-DIGIT
003100*                       YEAR FIELDS, STEP CERTIFIED
003200*  04/02/01  JS   0166  CONTROL TOTALS LINE REWORDED TO MATCH
003300*                       OBSERVATORY REPORTING STANDARD
003400*  10/17/03  RTM  0188  BLANK SPECTRAL TYPE NO LONGER FLAGGED,
003500*                       PER REVISED U1 EDIT RULES
003600*****************************************************************
003700
003800ENVIRONMENT DIVISION.
003900CONFIGURATION SECTION.
004000SOURCE-COMPUTER. IBM-390.
004100OBJECT-COMPUTER. IBM-390.
004200SPECIAL-NAMES.
004300    C01 IS TOP-OF-FORM
004400    CLASS VALID-SIGN-CHAR IS '+', '-', ' '
004500    UPSI-0 ON STATUS IS STARLOAD-RERUN-SW
004600           OFF STATUS IS STARLOAD-NORMAL-SW.
004700INPUT-OUTPUT SECTION.
004800FILE-CONTROL.
004900    SELECT CAT-IN
005000    ASSIGN TO CATIN
005100      FILE STATUS IS CI-CODE.
005200
005300    SELECT STAR-WORK
005400    ASSIGN TO STARWORK
005500      FILE STATUS IS SW-CODE.
005600
005700    SELECT CAT-ERR
005800    ASSIGN TO CATERR
005900      FILE STATUS IS CE-CODE.
006000
006100DATA DIVISION.
006200FILE SECTION.
006300FD  CAT-IN
006400    RECORDING MODE IS F
006500    LABEL RECORDS ARE STANDARD
006600    RECORD CONTAINS 66 CHARACTERS
006700    BLOCK CONTAINS 0 RECORDS
006800    DATA RECORD IS IN-CAT-REC.
006900 01  IN-CAT-REC.
007000     05  IN-CAT-NAME              PIC X(20).
007100     05  IN-CAT-RA                PIC X(05).
007200     05  IN-CAT-DEC-GROUP.
007300         10  IN-CAT-DEC-SIGN      PIC X(01).
007400         10  IN-CAT-DEC           PIC X(05).
007500     05  IN-CAT-DEC-ALT REDEFINES IN-CAT-DEC-GROUP PIC X(06).
007600     05  IN-CAT-MAG-GROUP.
007700         10  IN-CAT-MAG-SIGN      PIC X(01).
007800         10  IN-CAT-MAG           PIC X(03).
007900     05  IN-CAT-MAG-ALT REDEFINES IN-CAT-MAG-GROUP PIC X(04).
008000     05  IN-CAT-SPECTRAL          PIC X(10).
008100     05  IN-CAT-CONSTELLATION     PIC X(20).
008200     05  FILLER                   PIC X(01).
008300 01  IN-CAT-REC-ALT REDEFINES IN-CAT-REC PIC X(66).
008400
008500FD  STAR-WORK
008600    RECORDING MODE IS F
008700    LABEL RECORDS ARE STANDARD
008800    RECORD CONTAINS 65 CHARACTERS
008900    BLOCK CONTAINS 0 RECORDS
009000    DATA RECORD IS SW-REC.
009100 01  SW-REC                       PIC X(65).
009200
009300FD  CAT-ERR
009400    RECORDING MODE IS F
009500    LABEL RECORDS ARE STANDARD
009600    RECORD CONTAINS 80 CHARACTERS
009700    BLOCK CONTAINS 0 RECORDS
009800    DATA RECORD IS ERR-REC.
009900 01  ERR-REC                      PIC X(80).
010000
010100WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  CI-CODE                  PIC X(2).
010500         88  CAT-IN-OK                   VALUE SPACES.
010600         88  CAT-IN-EOF                  VALUE '10'.
010700         88  CAT-IN-NOT-FOUND            VALUE '35'.
010800     05  SW-CODE                  PIC X(2).
010900         88  STAR-WORK-OK                VALUE SPACES.
011000     05  CE-CODE                  PIC X(2).
011100         88  CAT-ERR-OK                  VALUE SPACES.
011200
011300 77  REQ-MAG-MIN                  PIC S9(2)V9(2) VALUE -2.00.
011400 77  REQ-MAG-MAX                  PIC S9(2)V9(2) VALUE +7.00.
011500 77  REQ-CONSTELLATION            PIC X(20) VALUE SPACES.
011600 77  REQ-SPECTRAL-SET             PIC X(10) VALUE SPACES.
011700 77  REQ-SORT-KEY                 PIC X(01) VALUE 'B'.
011800     88  SORT-BY-BRIGHTNESS              VALUE 'B'.
011900     88  SORT-BY-NAME                    VALUE 'N'.
012000     88  SORT-BY-CONSTELLATION           VALUE 'C'.
012100
012200 01  MORE-RECORDS-SW               PIC X(1) VALUE SPACE.
012300     88  NO-MORE-RECORDS                  VALUE 'N'.
012400
012500 01  WS-CURRENT-DATE-FIELDS.
012600     05  WS-CURRENT-DATE.
012700         10  WS-CURRENT-YEAR       PIC 9(4).
012800         10  WS-CURRENT-MONTH      PIC 9(2).
012900         10  WS-CURRENT-DAY        PIC 9(2).
013000     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(8).
013100     05  FILLER                    PIC X(01).
013200
013300 01  COUNTERS-AND-ACCUMULATORS.
013400     05  RECORDS-READ              PIC S9(5) COMP.
013500     05  RECORDS-VALID             PIC S9(5) COMP.
013600     05  RECORDS-REJECTED          PIC S9(5) COMP.
013700     05  RECORDS-KEPT              PIC S9(5) COMP.
013800     05  WS-SORT-I                 PIC S9(5) COMP.
013900     05  WS-SORT-J                 PIC S9(5) COMP.
014000     05  WS-SORT-LIMIT             PIC S9(5) COMP.
014100     05  FILLER                    PIC X(01).
014200
014300 01  WS-ERROR-WORK.
014400     05  WS-ERR-ROW-NBR            PIC 9(5).
014500     05  WS-ERR-COUNT              PIC 9(1) COMP.
014600     05  WS-ERR-LIST               PIC X(60) VALUE SPACES.
014700     05  WS-ERR-LIST-LEN           PIC 9(3) COMP VALUE 0.
014800     05  WS-STRING-PTR             PIC 9(3) COMP VALUE 0.
014900     05  WS-ONE-ERROR              PIC X(30) VALUE SPACES.
015000     05  WS-MSG-LEN                PIC 9(2) COMP VALUE 0.
015100     05  WS-SCAN-POS               PIC 9(2) COMP VALUE 0.
015200     05  FILLER                    PIC X(01).
015300
015400 01  WS-EDIT-FIELDS.
015500     05  WS-RA-EDIT                PIC ZZ9.999-.
015600     05  WS-DEC-EDIT               PIC ZZ9.999-.
015700     05  WS-MAG-EDIT               PIC Z9.99-.
015800     05  FILLER                    PIC X(01).
015900
016000 01  WS-NUMERIC-WORK.
016100     05  WS-RA-UNSIGNED            PIC 9(2)V9(3).
016200     05  WS-DEC-UNSIGNED           PIC 9(2)V9(3).
016300     05  WS-MAG-UNSIGNED           PIC 9(1)V9(2).
016400     05  WS-PARSE-BAD-SW           PIC X(1) VALUE 'N'.
016500         88  WS-PARSE-BAD                  VALUE 'Y'.
016600     05  FILLER                    PIC X(01).
016700
016800 01  WS-FILTER-WORK.
016900     05  WS-UC-CONSTELLATION       PIC X(20).
017000     05  WS-UC-REQ-CONST           PIC X(20).
017100     05  WS-REQ-LEN                PIC 9(2) COMP VALUE 0.
017200     05  WS-SUBSTR-AT              PIC 9(3) COMP VALUE 0.
017300     05  WS-SPEC-CHAR              PIC X(01).
017400     05  WS-SPEC-FOUND             PIC 9(2) COMP VALUE 0.
017500     05  FILLER                    PIC X(01).
017600
017700 01  WS-SORT-WORK.
017800     05  WS-SWAP-SW                PIC X(01) VALUE 'N'.
017900         88  WS-SWAP                      VALUE 'Y'.
018000     05  WS-SWAP-HOLD              PIC X(65).
018100     05  FILLER                    PIC X(01).
018200
018300COPY STARCAT.
018400
018500*****************************************************************
018600*  REPORT WORKING STORAGE - ERROR LINES SHARE ERR-REC, NO
018700*  SEPARATE REPORT FILE, SAME AS THE SOURCE'S ONE ERROR STREAM
018800*****************************************************************
018900 01  BLANK-ERR-LINE                PIC X(80) VALUE SPACES.
019000
019100 01  ERR-FILE-NOT-FOUND-LINE.
019200     05  FILLER                    PIC X(24) VALUE
019300              'CATALOG FILE NOT FOUND:'.
019400     05  FILLER                    PIC X(01) VALUE SPACE.
019500     05  ERR-FNF-NAME              PIC X(20).
019600     05  FILLER                    PIC X(35) VALUE SPACES.
019700
019800 01  ERR-PARSE-LINE.
019900     05  FILLER                    PIC X(4) VALUE 'ROW '.
020000     05  ERR-PL-ROW                PIC ZZZZ9.
020100     05  FILLER                   PIC X(15) VALUE ': PARSE ERROR'.
020200     05  FILLER                    PIC X(56) VALUE SPACES.
020300
020400 01  ERR-VALIDATE-LINE.
020500     05  FILLER                    PIC X(4) VALUE 'ROW '.
020600     05  ERR-VL-ROW                PIC ZZZZ9.
020700     05  FILLER                    PIC X(2) VALUE SPACE.
020800     05  FILLER                    PIC X(1) VALUE '('.
020900     05  ERR-VL-NAME               PIC X(20).
021000     05  FILLER                    PIC X(3) VALUE '): '.
021100     05  ERR-VL-MSGS               PIC X(44).
021200
021300 01  CONTROL-TOTALS-LINE.
021400     05  FILLER                    PIC X(13) VALUE
021500              'RECORDS READ='.
021600     05  CT-READ                   PIC ZZZZ9.
021700     05  FILLER                    PIC X(1) VALUE SPACE.
021800     05  FILLER                    PIC X(6) VALUE 'VALID='.
021900     05  CT-VALID                  PIC ZZZZ9.
022000     05  FILLER                    PIC X(1) VALUE SPACE.
022100     05  FILLER                    PIC X(9) VALUE 'REJECTED='.
022200     05  CT-REJECTED               PIC ZZZZ9.
022300     05  FILLER                    PIC X(35) VALUE SPACES.
022400
022500PROCEDURE DIVISION.
022600    PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
022700    IF CAT-IN-NOT-FOUND
022800        PERFORM 180-FILE-NOT-FOUND THRU 180-EXIT
022900    ELSE
023000        PERFORM 200-PROCESS-CATALOG THRU 200-EXIT
023100                UNTIL NO-MORE-RECORDS
023200        PERFORM 700-APPLY-FILTERS THRU 700-EXIT
023300        PERFORM 750-APPLY-SORT THRU 750-EXIT
023400        PERFORM 760-WRITE-STAR-WORK THRU 760-EXIT
023500    END-IF.
023600    PERFORM 800-WRITE-TOTALS THRU 800-EXIT.
023700    PERFORM 900-CLEANUP THRU 900-EXIT.
023800    MOVE +0 TO RETURN-CODE.
023900    GOBACK.
024000
024100100-HOUSEKEEPING.
024200    DISPLAY 'STARLOAD - HOUSEKEEPING'.
024300    ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024400    IF STARLOAD-RERUN-SW
024500        DISPLAY 'STARLOAD RUN DATE: ' WS-CURRENT-DATE-NUM
024600    END-IF.
024700    INITIALIZE COUNTERS-AND-ACCUMULATORS,
024800               STAR-TABLE,
024900               WS-STAR-WORK-REC,
025000               WS-ERROR-WORK.
025100    OPEN INPUT CAT-IN.
025200    IF CAT-IN-OK OR CAT-IN-EOF
025300        OPEN OUTPUT STAR-WORK
025400        OPEN OUTPUT CAT-ERR
025500        PERFORM 300-READ-CATIN THRU 300-EXIT
025600    ELSE
025700        SET CAT-IN-NOT-FOUND TO TRUE
025800        OPEN OUTPUT CAT-ERR
025900    END-IF.
026000100-EXIT.
026100    EXIT.
026200
026300180-FILE-NOT-FOUND.
026400    MOVE 'STAR-CATALOG'           TO ERR-FNF-NAME.
026500    MOVE ERR-FILE-NOT-FOUND-LINE  TO ERR-REC.
026600    WRITE ERR-REC.
026700180-EXIT.
026800    EXIT.
026900
027000200-PROCESS-CATALOG.
027100    IF IN-CAT-REC-ALT = SPACES
027200        GO TO 200-SKIP-BLANK
027300    END-IF.
027400    ADD +1 TO RECORDS-READ.
027500    PERFORM 410-PARSE-RECORD THRU 410-EXIT.
027600    IF WS-PARSE-BAD
027700        PERFORM 415-WRITE-PARSE-ERROR THRU 415-EXIT
027800    ELSE
027900        PERFORM 420-VALIDATE-RECORD THRU 420-EXIT
028000        IF WS-ERR-COUNT > 0
028100            PERFORM 425-WRITE-VALIDATE-ERROR THRU 425-EXIT
028200        ELSE
028300            PERFORM 430-BUILD-TABLE-ENTRY THRU 430-EXIT
028400        END-IF
028500    END-IF.
028600200-SKIP-BLANK.
028700    PERFORM 300-READ-CATIN THRU 300-EXIT.
028800200-EXIT.
028900    EXIT.
029000
029100300-READ-CATIN.
029200    READ CAT-IN
029300        AT END
029400        MOVE 'N' TO MORE-RECORDS-SW
029500        GO TO 300-EXIT
029600    END-READ.
029700300-EXIT.
029800    EXIT.
029900
030000*****************************************************************
030100*  410-PARSE-RECORD - THE CATALOG LINE IS TEXT, NOT ZONED
030200*  NUMERIC, SO EACH NUMERIC SUBFIELD MUST TEST NUMERIC BEFORE
030300*  BEING MOVED INTO A SIGNED WORKING FIELD.  SIGN IS CARRIED IN
030400*  A SEPARATE BYTE FOR DEC AND MAGNITUDE - RA IS ALWAYS POSITIVE
030500*  SO IT CARRIES NO SIGN BYTE.
030600*****************************************************************
030700410-PARSE-RECORD.
030800    MOVE 'N' TO WS-PARSE-BAD-SW.
030900    IF STARLOAD-RERUN-SW
031000        DISPLAY 'DEC=' IN-CAT-DEC-ALT ' MAG=' IN-CAT-MAG-ALT
031100    END-IF.
031200    IF IN-CAT-RA NOT NUMERIC
031300       OR IN-CAT-DEC NOT NUMERIC
031400       OR IN-CAT-MAG NOT NUMERIC
031500        SET WS-PARSE-BAD TO TRUE
031600        GO TO 410-EXIT
031700    END-IF.
031800    IF IN-CAT-DEC-SIGN IS NOT VALID-SIGN-CHAR
031900       OR IN-CAT-MAG-SIGN IS NOT VALID-SIGN-CHAR
032000        SET WS-PARSE-BAD TO TRUE
032100        GO TO 410-EXIT
032200    END-IF.
032300
032400    MOVE IN-CAT-NAME              TO CAT-NAME.
032500    MOVE IN-CAT-SPECTRAL          TO CAT-SPECTRAL-TYPE.
032600    MOVE IN-CAT-CONSTELLATION     TO CAT-CONSTELLATION.
032700
032800    MOVE IN-CAT-RA                TO WS-RA-UNSIGNED.
032900    MOVE WS-RA-UNSIGNED           TO CAT-RA-HOURS.
033000
033100    MOVE IN-CAT-DEC               TO WS-DEC-UNSIGNED.
033200    MOVE WS-DEC-UNSIGNED          TO CAT-DEC-DEGREES.
033300    IF IN-CAT-DEC-SIGN = '-'
033400        COMPUTE CAT-DEC-DEGREES = CAT-DEC-DEGREES * -1
033500    END-IF.
033600
033700    MOVE IN-CAT-MAG                TO WS-MAG-UNSIGNED.
033800    MOVE WS-MAG-UNSIGNED           TO CAT-MAGNITUDE.
033900    IF IN-CAT-MAG-SIGN = '-'
034000        COMPUTE CAT-MAGNITUDE = CAT-MAGNITUDE * -1
034100    END-IF.
034200410-EXIT.
034300    EXIT.
034400
034500415-WRITE-PARSE-ERROR.
034600    MOVE RECORDS-READ              TO WS-ERR-ROW-NBR.
034700    MOVE WS-ERR-ROW-NBR            TO ERR-PL-ROW.
034800    MOVE ERR-PARSE-LINE            TO ERR-REC.
034900    WRITE ERR-REC.
035000    ADD +1 TO RECORDS-REJECTED.
035100415-EXIT.
035200    EXIT.
035300
035400*****************************************************************
035500*  420-VALIDATE-RECORD - ALL FIVE CHECKS RUN REGARDLESS, AND
035600*  EVERY FAILURE IS APPENDED TO WS-ERR-LIST WITH A SEMICOLON
035700*  SEPARATOR, PER OBSERVATORY STANDARD 4 (SEE MOD LOG 06/19/91)
035800*****************************************************************
035900420-VALIDATE-RECORD.
036000    MOVE 0 TO WS-ERR-COUNT.
036100    MOVE 0 TO WS-ERR-LIST-LEN.
036200    MOVE SPACES TO WS-ERR-LIST.
036300
036400    IF CAT-NAME = SPACES
036500        MOVE 'Missing name' TO WS-ONE-ERROR
036600        PERFORM 422-APPEND-ERROR THRU 422-EXIT
036700    END-IF.
036800
036900    IF CAT-RA-HOURS < 0 OR CAT-RA-HOURS > 24
037000        MOVE CAT-RA-HOURS TO WS-RA-EDIT
037100        MOVE SPACES TO WS-ONE-ERROR
037200        STRING 'RA out of range: ' DELIMITED BY SIZE
037300               WS-RA-EDIT DELIMITED BY SIZE
037400               INTO WS-ONE-ERROR
037500        PERFORM 422-APPEND-ERROR THRU 422-EXIT
037600    END-IF.
037700
037800    IF CAT-DEC-DEGREES < -90 OR CAT-DEC-DEGREES > 90
037900        MOVE CAT-DEC-DEGREES TO WS-DEC-EDIT
038000        MOVE SPACES TO WS-ONE-ERROR
038100        STRING 'Dec out of range: ' DELIMITED BY SIZE
038200               WS-DEC-EDIT DELIMITED BY SIZE
038300               INTO WS-ONE-ERROR
038400        PERFORM 422-APPEND-ERROR THRU 422-EXIT
038500    END-IF.
038600
038700    IF CAT-MAGNITUDE < -2 OR CAT-MAGNITUDE > 7
038800        MOVE CAT-MAGNITUDE TO WS-MAG-EDIT
038900        MOVE SPACES TO WS-ONE-ERROR
039000        STRING 'Magnitude out of range: ' DELIMITED BY SIZE
039100               WS-MAG-EDIT DELIMITED BY SIZE
039200               INTO WS-ONE-ERROR
039300        PERFORM 422-APPEND-ERROR THRU 422-EXIT
039400    END-IF.
039500
039600    IF CAT-CONSTELLATION = SPACES
039700        MOVE 'Missing constellation' TO WS-ONE-ERROR
039800        PERFORM 422-APPEND-ERROR THRU 422-EXIT
039900    END-IF.
040000420-EXIT.
040100    EXIT.
040200
040300*****************************************************************
040400*  422/424 - NO TRIM FUNCTION IN THIS COMPILER, SO THE TRAILING-
040500*  BLANK POSITION OF WS-ONE-ERROR IS FOUND BY SCANNING BACKWARD,
040600*  THEN THE MESSAGE IS STRUNG ONTO THE LIST AT WS-STRING-PTR.
040700*****************************************************************
040800422-APPEND-ERROR.
040900    PERFORM 424-CALC-MSG-LEN THRU 424-EXIT.
041000    IF WS-ERR-COUNT = 0
041100        MOVE WS-ONE-ERROR(1:WS-MSG-LEN)
041200                TO WS-ERR-LIST(1:WS-MSG-LEN)
041300        MOVE WS-MSG-LEN TO WS-ERR-LIST-LEN
041400    ELSE
041500        COMPUTE WS-STRING-PTR = WS-ERR-LIST-LEN + 1
041600        STRING '; ' DELIMITED BY SIZE
041700               WS-ONE-ERROR(1:WS-MSG-LEN) DELIMITED BY SIZE
041800               INTO WS-ERR-LIST
041900               WITH POINTER WS-STRING-PTR
042000        COMPUTE WS-ERR-LIST-LEN = WS-STRING-PTR - 1
042100    END-IF.
042200    ADD +1 TO WS-ERR-COUNT.
042300422-EXIT.
042400    EXIT.
042500
042600424-CALC-MSG-LEN.
042700    PERFORM 426-SCAN-STEP THRU 426-EXIT
042800            VARYING WS-SCAN-POS FROM 30 BY -1
042900            UNTIL WS-SCAN-POS = 0
043000               OR WS-ONE-ERROR(WS-SCAN-POS:1) NOT = SPACE.
043100    MOVE WS-SCAN-POS TO WS-MSG-LEN.
043200424-EXIT.
043300    EXIT.
043400
043500426-SCAN-STEP.
043600    CONTINUE.
043700426-EXIT.
043800    EXIT.
043900
044000425-WRITE-VALIDATE-ERROR.
044100    MOVE RECORDS-READ              TO WS-ERR-ROW-NBR.
044200    MOVE WS-ERR-ROW-NBR            TO ERR-VL-ROW.
044300    MOVE CAT-NAME                  TO ERR-VL-NAME.
044400    MOVE WS-ERR-LIST(1:44)         TO ERR-VL-MSGS.
044500    MOVE ERR-VALIDATE-LINE         TO ERR-REC.
044600    WRITE ERR-REC.
044700    ADD +1 TO RECORDS-REJECTED.
044800425-EXIT.
044900    EXIT.
045000
045100430-BUILD-TABLE-ENTRY.
045200    ADD +1 TO RECORDS-VALID.
045300    SET STAR-IDX TO RECORDS-VALID.
045400    MOVE CAT-NAME                  TO ST-NAME(STAR-IDX).
045500    MOVE CAT-RA-HOURS              TO ST-RA-HOURS(STAR-IDX).
045600    MOVE CAT-DEC-DEGREES           TO ST-DEC-DEGREES(STAR-IDX).
045700    MOVE CAT-MAGNITUDE             TO ST-MAGNITUDE(STAR-IDX).
045800    MOVE CAT-SPECTRAL-TYPE         TO ST-SPECTRAL-TYPE(STAR-IDX).
045900    MOVE CAT-CONSTELLATION         TO ST-CONSTELLATION(STAR-IDX).
046000    SET ST-KEEP(STAR-IDX) TO TRUE.
046100430-EXIT.
046200    EXIT.
046300
046400*****************************************************************
046500*  700-APPLY-FILTERS - MAGNITUDE, THEN CONSTELLATION SUBSTRING
046600*  (CASE-INSENSITIVE), THEN SPECTRAL FIRST-CHARACTER SET.  A
046700*  FILTER WHOSE RUN VALUE IS SPACES IS SKIPPED ENTIRELY.
046800*****************************************************************
046900700-APPLY-FILTERS.
047000    PERFORM 705-PREP-FILTER-VALUES THRU 705-EXIT.
047100    PERFORM 707-FILTER-ONE-STAR THRU 707-EXIT
047200            VARYING STAR-IDX FROM 1 BY 1
047300            UNTIL STAR-IDX > RECORDS-VALID.
047400700-EXIT.
047500    EXIT.
047600
047700705-PREP-FILTER-VALUES.
047800    MOVE REQ-CONSTELLATION TO WS-UC-REQ-CONST.
047900    INSPECT WS-UC-REQ-CONST
048000            CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048100                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048200    PERFORM 706-SCAN-STEP THRU 706-EXIT
048300            VARYING WS-REQ-LEN FROM 20 BY -1
048400            UNTIL WS-REQ-LEN = 0
048500               OR WS-UC-REQ-CONST(WS-REQ-LEN:1) NOT = SPACE.
048600705-EXIT.
048700    EXIT.
048800
048900706-SCAN-STEP.
049000    CONTINUE.
049100706-EXIT.
049200    EXIT.
049300
049400707-FILTER-ONE-STAR.
049500    PERFORM 710-FILTER-MAGNITUDE THRU 710-EXIT.
049600    PERFORM 720-FILTER-CONSTELLATION THRU 720-EXIT.
049700    PERFORM 730-FILTER-SPECTRAL THRU 730-EXIT.
049800707-EXIT.
049900    EXIT.
050000
050100710-FILTER-MAGNITUDE.
050200    IF ST-MAGNITUDE(STAR-IDX) > REQ-MAG-MAX
050300       OR ST-MAGNITUDE(STAR-IDX) < REQ-MAG-MIN
050400        SET ST-DROP(STAR-IDX) TO TRUE
050500    END-IF.
050600710-EXIT.
050700    EXIT.
050800
050900720-FILTER-CONSTELLATION.
051000    IF REQ-CONSTELLATION NOT = SPACES AND ST-KEEP(STAR-IDX)
051100       AND WS-REQ-LEN > 0
051200        MOVE ST-CONSTELLATION(STAR-IDX) TO WS-UC-CONSTELLATION
051300        INSPECT WS-UC-CONSTELLATION
051400                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
051500                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051600        MOVE 0 TO WS-SUBSTR-AT
051700        INSPECT WS-UC-CONSTELLATION TALLYING WS-SUBSTR-AT
051800                FOR ALL WS-UC-REQ-CONST(1:WS-REQ-LEN)
051900        IF WS-SUBSTR-AT = 0
052000            SET ST-DROP(STAR-IDX) TO TRUE
052100        END-IF
052200    END-IF.
052300720-EXIT.
052400    EXIT.
052500
052600730-FILTER-SPECTRAL.
052700    IF REQ-SPECTRAL-SET NOT = SPACES AND ST-KEEP(STAR-IDX)
052800        MOVE ST-SPECTRAL-TYPE(STAR-IDX)(1:1) TO WS-SPEC-CHAR
052900        INSPECT WS-SPEC-CHAR
053000                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
053100                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053200        MOVE 0 TO WS-SPEC-FOUND
053300        INSPECT REQ-SPECTRAL-SET TALLYING WS-SPEC-FOUND
053400                FOR ALL WS-SPEC-CHAR
053500        IF WS-SPEC-FOUND = 0
053600            SET ST-DROP(STAR-IDX) TO TRUE
053700        END-IF
053800    END-IF.
053900730-EXIT.
054000    EXIT.
054100
054200750-APPLY-SORT.
054300*** BUBBLE SORT OVER THE KEPT ENTRIES - SMALL TABLE, NO SORT
054400*** VERB NEEDED, SAME APPROACH AS THE OBSERVATORY'S OTHER
054500*** IN-MEMORY-TABLE STEPS.
054600    MOVE RECORDS-VALID TO WS-SORT-LIMIT.
054700    PERFORM 752-SORT-OUTER THRU 752-EXIT
054800            VARYING WS-SORT-I FROM 1 BY 1
054900            UNTIL WS-SORT-I >= WS-SORT-LIMIT.
055000750-EXIT.
055100    EXIT.
055200
055300752-SORT-OUTER.
055400    PERFORM 755-COMPARE-AND-SWAP THRU 755-EXIT
055500            VARYING WS-SORT-J FROM 1 BY 1
055600            UNTIL WS-SORT-J > WS-SORT-LIMIT - WS-SORT-I.
055700752-EXIT.
055800    EXIT.
055900
056000755-COMPARE-AND-SWAP.
056100    SET STAR-IDX   TO WS-SORT-J.
056200    SET STAR-IDX-2 TO WS-SORT-J.
056300    SET STAR-IDX-2 UP BY 1.
056400    MOVE 'N' TO WS-SWAP-SW.
056500    EVALUATE TRUE
056600        WHEN SORT-BY-BRIGHTNESS
056700            IF ST-MAGNITUDE(STAR-IDX) > ST-MAGNITUDE(STAR-IDX-2)
056800                SET WS-SWAP TO TRUE
056900            END-IF
057000        WHEN SORT-BY-NAME
057100            IF ST-NAME(STAR-IDX) > ST-NAME(STAR-IDX-2)
057200                SET WS-SWAP TO TRUE
057300            END-IF
057400        WHEN SORT-BY-CONSTELLATION
057500            IF ST-CONSTELLATION(STAR-IDX) >
057600                    ST-CONSTELLATION(STAR-IDX-2)
057700                SET WS-SWAP TO TRUE
057800            ELSE
057900              IF ST-CONSTELLATION(STAR-IDX) =
058000                      ST-CONSTELLATION(STAR-IDX-2)
058100                AND ST-MAGNITUDE(STAR-IDX) >
058200                      ST-MAGNITUDE(STAR-IDX-2)
058300                  SET WS-SWAP TO TRUE
058400              END-IF
058500            END-IF
058600    END-EVALUATE.
058700    IF WS-SWAP
058800        MOVE STAR-ENTRY(STAR-IDX)   TO WS-SWAP-HOLD
058900        MOVE STAR-ENTRY(STAR-IDX-2) TO STAR-ENTRY(STAR-IDX)
059000        MOVE WS-SWAP-HOLD           TO STAR-ENTRY(STAR-IDX-2)
059100    END-IF.
059200755-EXIT.
059300    EXIT.
059400
059500760-WRITE-STAR-WORK.
059600    MOVE 0 TO RECORDS-KEPT.
059700    PERFORM 765-WRITE-ONE-STAR THRU 765-EXIT
059800            VARYING STAR-IDX FROM 1 BY 1
059900            UNTIL STAR-IDX > RECORDS-VALID.
060000760-EXIT.
060100    EXIT.
060200
060300765-WRITE-ONE-STAR.
060400    IF ST-KEEP(STAR-IDX)
060500        MOVE ST-NAME(STAR-IDX)          TO CAT-NAME
060600        MOVE ST-RA-HOURS(STAR-IDX)      TO CAT-RA-HOURS
060700        MOVE ST-DEC-DEGREES(STAR-IDX)   TO CAT-DEC-DEGREES
060800        MOVE ST-MAGNITUDE(STAR-IDX)     TO CAT-MAGNITUDE
060900        MOVE ST-SPECTRAL-TYPE(STAR-IDX) TO CAT-SPECTRAL-TYPE
061000        MOVE ST-CONSTELLATION(STAR-IDX) TO CAT-CONSTELLATION
061100        WRITE SW-REC FROM WS-STAR-WORK-REC
061200        ADD +1 TO RECORDS-KEPT
061300    END-IF.
061400765-EXIT.
061500    EXIT.
061600
061700800-WRITE-TOTALS.
061800    MOVE RECORDS-READ              TO CT-READ.
061900    MOVE RECORDS-VALID             TO CT-VALID.
062000    MOVE RECORDS-REJECTED          TO CT-REJECTED.
062100    MOVE CONTROL-TOTALS-LINE       TO ERR-REC.
062200    WRITE ERR-REC.
062300800-EXIT.
062400    EXIT.
062500
062600900-CLEANUP.
062700    DISPLAY 'STARLOAD - CLEAN-UP'.
062800    CLOSE CAT-IN.
062900    IF CAT-IN-OK OR CAT-IN-EOF
063000        CLOSE STAR-WORK
063100    END-IF.
063200    CLOSE CAT-ERR.
063300    DISPLAY 'STARLOAD - NORMAL END OF JOB'.
063400900-EXIT.
063500    EXIT.
063600
